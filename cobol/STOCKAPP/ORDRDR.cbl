000100*****************************************************************         
000200*                                                                *        
000300*   PINNACLE SECURITIES CLEARING CORP.                          *         
000400*   PROGRAM  -  ORDRDR                                          *         
000500*                                                                *        
000600*   EDITS ONE ORDER LINE OFF THE INBOUND ORDER FEED AND RETURNS *         
000700*   A VALIDATED ORDER WORK RECORD TO THE CALLER (MATCHRUN).     *         
000800*   THE HEADER LINE IS SKIPPED BY MATCHRUN BEFORE THIS PROGRAM  *         
000900*   IS EVER CALLED -- ORDRDR SEES ONLY DATA LINES.  A LINE THAT *         
001000*   FAILS ANY EDIT IS RETURNED WITH ORD-VALIDATION-CD SET TO A  *         
001100*   NON-"OK" REASON CODE -- IT IS NEVER ABENDED HERE.           *         
001200*                                                                *        
001300*****************************************************************         
001400  IDENTIFICATION DIVISION.                                                
001500  PROGRAM-ID.    ORDRDR.                                                  
001600  AUTHOR.        R T MARINO.                                              
001700  INSTALLATION.  PINNACLE SECURITIES CLEARING CORP - OPS SYSTEMS.         
001800  DATE-WRITTEN.  03/02/87.                                                
001900  DATE-COMPILED.                                                          
002000  SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                
002100*****************************************************************         
002200*   CHANGE LOG                                                  *         
002300*   ------------------------------------------------------------          
002400*   870302  RTM   ORIGINAL EDIT PROGRAM, SPLIT OUT OF MATCHRUN            
002500*                 SO THE FIELD-EDIT RULES COULD BE TESTED ALONE.          
002600*   870918  RTM   ADDED TRAILING-COLUMN TOLERANCE -- A FEED FROM          
002700*                 THE OPTIONS DESK WAS CARRYING A 6TH COLUMN.             
002800*   911004  JDH   UPPER-CASED SIDE AND ORDER-TYPE BEFORE COMPARE          
002900*                 PER EDIT-RULE REVIEW (LOWER CASE WAS REJECTED           
003000*                 IN ERROR).                                              
003100*   990112  PGK   Y2K -- NO DATE FIELDS EDITED HERE, REVIEWED             
003200*                 AND CLOSED WITH NO CHANGE.  TICKET CR-1998-441.         
003300*   030415  DAP   ADDED ORD-EDIT-BAD-PRICE REASON CODE -- BLANK
003400*                 PRICE ON A LIMIT ORDER WAS FALLING THROUGH TO
003500*                 ORD-EDIT-BAD-QTY BY MISTAKE.  CR-03071.
003510*   070830  TJM   1000-SPLIT-FIELDS WAS NEVER SETTING WS-SCAN-POS
003520*                 TO 1 BEFORE THE FIRST UNSTRING -- THE POINTER
003530*                 CAME UP WITH WHATEVER GARBAGE WAS LEFT IN
003540*                 STORAGE AND EVERY FIELD CAME BACK BLANK.
003550*                 EVERY ORDER LINE WAS FAILING THE SIDE EDIT.
003560*                 CR-07066.
003600*****************************************************************
003700  ENVIRONMENT DIVISION.                                                   
003800  CONFIGURATION SECTION.                                                  
003900  SOURCE-COMPUTER.   PINNACLE-3090.                                       
004000  OBJECT-COMPUTER.   PINNACLE-3090.                                       
004200  DATA DIVISION.                                                          
004300  WORKING-STORAGE SECTION.                                                
004400*****************************************************************         
004500*   FIELD-SPLIT WORK AREAS                                      *         
004600*****************************************************************         
004700  01  WS-FIELD-COUNT                    PIC 9(02) COMP-5.                   
004800  01  WS-SCAN-POS                       PIC 9(03) COMP-5.                   
004900  01  WS-REMAINDER                      PIC X(80).                        
005000  01  WS-FIELD-TABLE.                                                     
005100      05  WS-FIELD OCCURS 5 TIMES                                         
005200                   INDEXED BY WS-FIELD-IDX             PIC X(22).         
005300      05  FILLER                        PIC X(02).                        
005400  01  WS-RAW-SIDE                       PIC X(04).                        
005500  01  WS-RAW-TYPE                       PIC X(06).                        
005600  01  WS-RAW-QUANTITY                   PIC X(11).                        
005700  01  WS-RAW-PRICE                      PIC X(15).                        
005800  01  WS-QUANTITY-NUM                   PIC S9(09).                       
005900  01  WS-PRICE-NUM                      PIC S9(09)V99.                    
006000*****************************************************************         
006100*   OPERATIONS LOG MESSAGE AREAS                                *         
006200*****************************************************************         
006300  01  LOGMSG.                                                             
006400      05  FILLER          PIC X(08) VALUE "ORDRDR=>".                     
006500      05  LOGMSG-TEXT      PIC X(60).                                     
006600  01  LOGMSG-ERR.                                                         
006700      05  FILLER          PIC X(12) VALUE "ORDRDR ERR=>".                 
006800      05  LOG-ERR-LINE-NO  PIC 9(07).                                     
006900      05  FILLER          PIC X(15) VALUE " LINE REJECTED ".              
007000      05  LOG-ERR-REASON   PIC X(02).                                     
007100  01  LOGMSG-ERR-LEN                    PIC 9(07) COMP-5.                   
007200  01  LOGMSG-LEN                        PIC 9(07) COMP-5.                   
007300  LINKAGE SECTION.                                                        
007400  01  LK-ORDER-LINE                     PIC X(80).                        
007500  01  LK-LINE-NO                        PIC 9(07) COMP-5.                   
007600  01  LK-ORDER.                                                           
007700      COPY ORDREC.                                                        
007800  PROCEDURE DIVISION USING LK-ORDER-LINE LK-LINE-NO LK-ORDER.             
007900  START-ORDRDR.                                                           
008000      MOVE LK-ORDER-LINE TO WS-REMAINDER.                                 
008100      MOVE SPACES TO ORD-ORDER-ID  OF LK-ORDER                            
008200                     ORD-SIDE      OF LK-ORDER                            
008300                     ORD-TYPE      OF LK-ORDER.                           
008400      MOVE ZERO   TO ORD-QUANTITY OF LK-ORDER                             
008500                     ORD-PRICE    OF LK-ORDER                             
008600                     ORD-REMAINING-QTY  OF LK-ORDER                       
008700                     ORD-CUMULATIVE-QTY OF LK-ORDER.                      
008800      MOVE "N" TO ORD-PRICE-PRESENT-SW OF LK-ORDER.                       
008900      MOVE "N" TO ORD-RESTING-SW OF LK-ORDER.                             
009000      MOVE LK-LINE-NO TO ORD-SOURCE-LINE-NO OF LK-ORDER.                  
009100      MOVE "EDITING ONE ORDER LINE" TO LOGMSG-TEXT.                       
009200      PERFORM DO-USERLOG.                                                 
009300      PERFORM 1000-SPLIT-FIELDS THRU 1000-EXIT.                           
009400      IF WS-FIELD-COUNT < 5                                               
009500          SET ORD-EDIT-BAD-FLDCNT OF LK-ORDER TO TRUE                     
009600          MOVE "01" TO LOG-ERR-REASON                                     
009700          PERFORM DO-USERLOG-ERR                                          
009800          GO TO START-ORDRDR-EXIT.                                        
009900      PERFORM 2000-EDIT-ORDER THRU 2000-EXIT.                             
010000  START-ORDRDR-EXIT.                                                      
010100      EXIT PROGRAM.                                                       
010200*****************************************************************         
010300*   1000-SPLIT-FIELDS -- BREAK THE INBOUND LINE ON COMMAS INTO  *         
010400*   THE FIRST FIVE FIELDS.  TRAILING COLUMNS BEYOND THE FIFTH   *         
010500*   ARE IGNORED, PER THE FEED SPEC.                             *         
010600*****************************************************************         
010700  1000-SPLIT-FIELDS.
010710      MOVE ZERO TO WS-FIELD-COUNT.
010720      MOVE SPACES TO WS-FIELD-TABLE.
010730      SET WS-FIELD-IDX TO 1.
010740      MOVE 1 TO WS-SCAN-POS.
010750      PERFORM 1100-SPLIT-ONE-FIELD THRU 1100-EXIT
011200          VARYING WS-FIELD-IDX FROM 1 BY 1                                
011300          UNTIL WS-FIELD-IDX > 5                                          
011400             OR WS-REMAINDER = SPACES.                                    
011500      GO TO 1000-EXIT.                                                    
011600  1100-SPLIT-ONE-FIELD.                                                   
011700      UNSTRING WS-REMAINDER DELIMITED BY ","                              
011800          INTO WS-FIELD (WS-FIELD-IDX)                                    
011900          WITH POINTER WS-SCAN-POS.                                       
012000      ADD 1 TO WS-FIELD-COUNT.                                            
012100  1100-EXIT.                                                              
012200      EXIT.                                                               
012300  1000-EXIT.                                                              
012400      EXIT.                                                               
012500*****************************************************************         
012600*   2000-EDIT-ORDER -- APPLY THE FIELD-LEVEL EDIT RULES IN      *         
012700*   ORDER: ORDER-ID (PASS-THROUGH), SIDE, ORDER-TYPE, QUANTITY, *         
012800*   PRICE.  THE FIRST FAILURE WINS -- LATER FIELDS ARE NOT      *         
012900*   EDITED ONCE ONE HAS FAILED.                                 *         
013000*****************************************************************         
013100  2000-EDIT-ORDER.                                                        
013200      MOVE WS-FIELD (1) TO ORD-ORDER-ID OF LK-ORDER.                      
013300      MOVE WS-FIELD (2) TO WS-RAW-SIDE.                                   
013400      INSPECT WS-RAW-SIDE                                                 
013500          CONVERTING "buy sell" TO "BUY SELL".                            
013600      IF WS-RAW-SIDE = "BUY " OR WS-RAW-SIDE = "SELL"                     
013700          MOVE WS-RAW-SIDE TO ORD-SIDE OF LK-ORDER                        
013800      ELSE                                                                
013900          SET ORD-EDIT-BAD-SIDE OF LK-ORDER TO TRUE                       
014000          MOVE "02" TO LOG-ERR-REASON                                     
014100          PERFORM DO-USERLOG-ERR                                          
014200          GO TO 2000-EXIT.                                                
014300      MOVE WS-FIELD (3) TO WS-RAW-TYPE.                                   
014400      INSPECT WS-RAW-TYPE                                                 
014500          CONVERTING "limit market" TO "LIMIT MARKET".                    
014600      IF WS-RAW-TYPE = "LIMIT " OR WS-RAW-TYPE = "MARKET"                 
014700          MOVE WS-RAW-TYPE TO ORD-TYPE OF LK-ORDER                        
014800      ELSE                                                                
014900          SET ORD-EDIT-BAD-TYPE OF LK-ORDER TO TRUE                       
015000          MOVE "03" TO LOG-ERR-REASON                                     
015100          PERFORM DO-USERLOG-ERR                                          
015200          GO TO 2000-EXIT.                                                
015300      MOVE WS-FIELD (4) TO WS-RAW-QUANTITY.                               
015400      PERFORM 2100-EDIT-QUANTITY THRU 2100-EXIT.                          
015500      IF NOT ORD-EDIT-OK OF LK-ORDER                                      
015600          GO TO 2000-EXIT.                                                
015700      MOVE WS-FIELD (5) TO WS-RAW-PRICE.                                  
015800      PERFORM 2200-EDIT-PRICE THRU 2200-EXIT.                             
015900  2000-EXIT.                                                              
016000      EXIT.                                                               
016100*****************************************************************         
016200*   2100-EDIT-QUANTITY -- MUST BE A POSITIVE INTEGER.           *         
016300*****************************************************************         
016400  2100-EDIT-QUANTITY.                                                     
016500      SET ORD-EDIT-OK OF LK-ORDER TO TRUE.                                
016600      IF WS-RAW-QUANTITY IS NOT NUMERIC                                   
016700          SET ORD-EDIT-BAD-QTY OF LK-ORDER TO TRUE                        
016800          MOVE "04" TO LOG-ERR-REASON                                     
016900          PERFORM DO-USERLOG-ERR                                          
017000          GO TO 2100-EXIT.                                                
017100      MOVE WS-RAW-QUANTITY TO WS-QUANTITY-NUM.                            
017200      IF WS-QUANTITY-NUM NOT > ZERO                                       
017300          SET ORD-EDIT-BAD-QTY OF LK-ORDER TO TRUE                        
017400          MOVE "04" TO LOG-ERR-REASON                                     
017500          PERFORM DO-USERLOG-ERR                                          
017600          GO TO 2100-EXIT.                                                
017700      MOVE WS-QUANTITY-NUM TO ORD-QUANTITY     OF LK-ORDER                
017800                               ORD-REMAINING-QTY OF LK-ORDER.             
017900  2100-EXIT.                                                              
018000      EXIT.                                                               
018100*****************************************************************         
018200*   2200-EDIT-PRICE -- BLANK IS OK ONLY FOR A MARKET ORDER.     *         
018300*   A LIMIT ORDER WITH A BLANK PRICE FIELD IS A VALIDATION      *         
018400*   FAILURE.                                                    *         
018500*****************************************************************         
018600  2200-EDIT-PRICE.                                                        
018700      IF WS-RAW-PRICE = SPACES                                            
018800          IF ORD-TYPE-LIMIT OF LK-ORDER                                   
018900              SET ORD-EDIT-BAD-PRICE OF LK-ORDER TO TRUE                  
019000              MOVE "05" TO LOG-ERR-REASON                                 
019100              PERFORM DO-USERLOG-ERR                                      
019200          ELSE                                                            
019300              MOVE ZERO TO ORD-PRICE OF LK-ORDER                          
019400              MOVE "N" TO ORD-PRICE-PRESENT-SW OF LK-ORDER                
019500          END-IF                                                          
019600          GO TO 2200-EXIT.                                                
019700      MOVE WS-RAW-PRICE TO WS-PRICE-NUM.                                  
019800      MOVE WS-PRICE-NUM TO ORD-PRICE OF LK-ORDER.                         
019900      MOVE "Y" TO ORD-PRICE-PRESENT-SW OF LK-ORDER.                       
020000  2200-EXIT.                                                              
020100      EXIT.                                                               
020200*****************************************************************         
020300*   OPERATOR LOG PARAGRAPHS                                     *         
020400*****************************************************************         
020500  DO-USERLOG.                                                             
020600      MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.                                
020700      DISPLAY LOGMSG.                                                     
020800  DO-USERLOG-ERR.                                                         
020900      MOVE LK-LINE-NO TO LOG-ERR-LINE-NO.                                 
021000      MOVE LENGTH OF LOGMSG-ERR TO LOGMSG-ERR-LEN.                        
021100      DISPLAY LOGMSG-ERR.                                                 
021200                                                                          
