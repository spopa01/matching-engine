000100*****************************************************************         
000200*                                                                *        
000300*   PINNACLE SECURITIES CLEARING CORP.                          *         
000400*   COPY MEMBER  -  EXECREC                                     *         
000500*                                                                *        
000600*   WORKING RECORD FOR ONE EXECUTION REPORT PRODUCED BY THE     *         
000700*   MATCH-RUN BATCH CYCLE.  ONE OCCURRENCE IS APPENDED TO THE   *         
000800*   MATCH-RUN EXECUTION TABLE (WS-EXEC-TABLE) EVERY TIME        *         
000900*   MATCHENG RECORDS A FILL, PARTIAL FILL OR CANCELLATION.      *         
001000*   EXECWTR FORMATS THIS RECORD ONTO THE EXECOUT REPORT FILE    *         
001100*   IN THE SAME SEQUENCE THE TABLE WAS BUILT.                   *         
001200*                                                                *        
001300*   MAINTENANCE HISTORY                                         *         
001400*   ------------------------------------------------------------          
001500*   870129  RTM   ORIGINAL COPY MEMBER FOR EXECUTION REPORT               
001600*                 WORK RECORD.                                            
001700*   911004  JDH   ADDED EXEC-PRICE-PRESENT-SW SO EXECWTR CAN              
001800*                 BLANK THE PRICE COLUMN ON CANCEL ROWS.                  
001900*   990112  PGK   Y2K -- EXEC-RUN-DATE BLOCK EXPANDED TO FULL             
002000*                 CENTURY (CCYYMMDD).  TICKET CR-1998-441.                
002100*   041130  DAP   ADDED EXEC-SEQUENCE-NO (COMP-5) SO EXECWTR CAN            
002200*                 PROVE GENERATION ORDER ON A RERUN.  CR-04188.           
002300*****************************************************************         
002400*                                                                         
002500 01  EXEC-WORK-REC.                                                       
002600     05  EXEC-ORDER-ID                 PIC X(22).                         
002700     05  EXEC-SIDE                     PIC X(04).                         
002800         88  EXEC-SIDE-BUY             VALUE "BUY ".                      
002900         88  EXEC-SIDE-SELL            VALUE "SELL".                      
003000     05  EXEC-TYPE                     PIC X(12).                         
003100         88  EXEC-TYPE-FULL-FILL       VALUE "FULL_FILL   ".              
003200         88  EXEC-TYPE-PARTIAL-FILL    VALUE "PARTIAL_FILL".              
003300         88  EXEC-TYPE-CANCEL          VALUE "CANCEL      ".              
003400     05  EXEC-ORDER-SIZE               PIC 9(09).                         
003500     05  EXEC-ORDER-SIZE-ED REDEFINES                                     
003600         EXEC-ORDER-SIZE               PIC ZZZZZZZZ9.                     
003700     05  EXEC-LAST-QUANTITY            PIC 9(09).                         
003800     05  EXEC-CUMULATIVE-QUANTITY      PIC 9(09).                         
003900     05  EXEC-PRICE                    PIC S9(09)V99.                     
004000     05  EXEC-PRICE-SIGNS REDEFINES                                       
004100         EXEC-PRICE.                                                      
004200         10  EXEC-PRICE-DIGITS         PIC 9(09).                         
004300         10  EXEC-PRICE-CENTS          PIC 99.                            
004400     05  EXEC-PRICE-PRESENT-SW         PIC X(01).                         
004500         88  EXEC-PRICE-IS-PRESENT     VALUE "Y".                         
004600         88  EXEC-PRICE-IS-ABSENT      VALUE "N".                         
004700     05  EXEC-SEQUENCE-NO              PIC 9(07) COMP-5.                    
004800     05  EXEC-RUN-DATE.                                                   
004900         10  EXEC-RUN-DATE-CCYY        PIC 9(04).                         
005000         10  EXEC-RUN-DATE-MM          PIC 9(02).                         
005100         10  EXEC-RUN-DATE-DD          PIC 9(02).                         
005200     05  EXEC-RUN-DATE-N REDEFINES                                        
005300         EXEC-RUN-DATE                 PIC 9(08).                         
005400     05  FILLER                        PIC X(11).                         
005500                                                                          
