000100*****************************************************************         
000200*                                                                *        
000300*   PINNACLE SECURITIES CLEARING CORP.                          *         
000400*   COPY MEMBER  -  ORDREC                                      *         
000500*                                                                *        
000600*   WORKING RECORD FOR ONE ORDER SUBMISSION AS REPLAYED BY THE  *         
000700*   MATCH-RUN BATCH CYCLE.  ONE OCCURRENCE OF THIS RECORD IS    *         
000800*   HELD IN THE MATCH-RUN ORDER TABLE (ORDRUN01, WS-ORD-TABLE)  *         
000900*   FOR EVERY ORDER LINE ACCEPTED BY ORDRDR OFF THE INBOUND     *         
001000*   ORDER FILE.  ALSO USED AS THE CALL-LINKAGE PASSED BETWEEN   *         
001100*   MATCHRUN, ORDRDR, MATCHENG AND ORDBOOK.                     *         
001200*                                                                *        
001300*   MAINTENANCE HISTORY                                         *         
001400*   ------------------------------------------------------------          
001500*   870114  RTM   ORIGINAL COPY MEMBER FOR ORDER WORK RECORD.             
001600*   880302  RTM   ADDED ORD-RESTING-SW TO SUPPORT BOOK REST/              
001700*                 CANCEL DECISION IN MATCHENG.                            
001800*   910618  JDH   ADDED ORD-VALIDATION-CD 88-LEVELS PER                   
001900*                 EDIT-RULE REVIEW WITH OPERATIONS.                       
002000*   990112  PGK   Y2K -- BATCH DATE BLOCK EXPANDED TO FULL                
002100*                 CENTURY (CCYYMMDD).  TICKET CR-1998-441.                
002200*   020827  DAP   ADDED ORD-SEQUENCE-NO (COMP-5) FOR CONTROL                
002300*                 TOTALS ON THE RUN SUMMARY REPORT.  CR-02114.            
002400*****************************************************************         
002500*                                                                         
002600 01  ORD-WORK-REC.                                                        
002700     05  ORD-ORDER-ID                  PIC X(22).                         
002800     05  ORD-SIDE                      PIC X(04).                         
002900         88  ORD-SIDE-BUY              VALUE "BUY ".                      
003000         88  ORD-SIDE-SELL             VALUE "SELL".                      
003100     05  ORD-TYPE                      PIC X(06).                         
003200         88  ORD-TYPE-LIMIT            VALUE "LIMIT ".                    
003300         88  ORD-TYPE-MARKET           VALUE "MARKET".                    
003400     05  ORD-QUANTITY                  PIC 9(09).                         
003500     05  ORD-QUANTITY-ED REDEFINES                                        
003600         ORD-QUANTITY                  PIC ZZZZZZZZ9.                     
003700     05  ORD-PRICE                     PIC S9(09)V99.                     
003800     05  ORD-PRICE-SIGNS REDEFINES                                        
003900         ORD-PRICE.                                                       
004000         10  ORD-PRICE-DIGITS          PIC 9(09).                         
004100         10  ORD-PRICE-CENTS           PIC 99.                            
004200     05  ORD-PRICE-PRESENT-SW          PIC X(01).                         
004300         88  ORD-PRICE-IS-PRESENT      VALUE "Y".                         
004400         88  ORD-PRICE-IS-ABSENT       VALUE "N".                         
004500     05  ORD-REMAINING-QTY             PIC 9(09).                         
004600     05  ORD-CUMULATIVE-QTY            PIC 9(09).                         
004700     05  ORD-RESTING-SW                PIC X(01).                         
004800         88  ORD-IS-RESTING            VALUE "Y".                         
004900         88  ORD-NOT-RESTING           VALUE "N".                         
005000     05  ORD-VALIDATION-CD             PIC X(02).                         
005100         88  ORD-EDIT-OK               VALUE "OK".                        
005200         88  ORD-EDIT-BAD-FLDCNT       VALUE "01".                        
005300         88  ORD-EDIT-BAD-SIDE         VALUE "02".                        
005400         88  ORD-EDIT-BAD-TYPE         VALUE "03".                        
005500         88  ORD-EDIT-BAD-QTY          VALUE "04".                        
005600         88  ORD-EDIT-BAD-PRICE        VALUE "05".                        
005700     05  ORD-SOURCE-LINE-NO            PIC 9(07) COMP-5.                    
005800     05  ORD-SEQUENCE-NO               PIC 9(07) COMP-5.                    
005900     05  ORD-BATCH-RUN-DATE.                                              
006000         10  ORD-RUN-DATE-CCYY         PIC 9(04).                         
006100         10  ORD-RUN-DATE-MM           PIC 9(02).                         
006200         10  ORD-RUN-DATE-DD           PIC 9(02).                         
006300     05  ORD-BATCH-RUN-DATE-N REDEFINES                                   
006400         ORD-BATCH-RUN-DATE            PIC 9(08).                         
006500     05  FILLER                        PIC X(09).                         
006600                                                                          
