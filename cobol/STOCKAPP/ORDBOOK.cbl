000100*****************************************************************         
000200*                                                                *        
000300*   PINNACLE SECURITIES CLEARING CORP.                          *         
000400*   PROGRAM  -  ORDBOOK                                         *         
000500*                                                                *        
000600*   KEEPS THE RESTING-ORDER TABLE FOR THE CURRENT MATCH-RUN.    *         
000700*   THIS IS NOT A FILE -- IT IS A WORKING-STORAGE TABLE THAT     *        
000800*   LIVES FOR THE LENGTH OF ONE RUN UNIT AND IS THROWN AWAY      *        
000900*   WHEN MATCHRUN STOPS.  MATCHENG DRIVES THIS PROGRAM THROUGH  *         
001000*   A FUNCTION CODE TO ADD A RESTING ORDER, DROP ONE THAT HAS    *        
001100*   BEEN FULLY FILLED OR CANCELLED, TRIM ONE THAT HAS BEEN       *        
001200*   PARTIALLY FILLED, OR ASK FOR THE BEST BID/BEST ASK ON THE    *        
001300*   BOOK.  MATCHRUN ALSO CALLS THIS PROGRAM DIRECTLY AT THE END  *        
001400*   OF THE RUN FOR THE CONTROL-TOTAL SUMMARY.                    *        
001500*                                                                *        
001600*****************************************************************         
001700  IDENTIFICATION DIVISION.                                                
001800  PROGRAM-ID.    ORDBOOK.                                                 
001900  AUTHOR.        J D HARTWELL.                                            
002000  INSTALLATION.  PINNACLE SECURITIES CLEARING CORP - OPS SYSTEMS.         
002100  DATE-WRITTEN.  06/19/88.                                                
002200  DATE-COMPILED.                                                          
002300  SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                
002400*****************************************************************         
002500*   CHANGE LOG                                                  *         
002600*   ------------------------------------------------------------          
002700*   880619  JDH   ORIGINAL BOOK-KEEPING TABLE, CARVED OUT OF     *
002800*                 THE MATCHENG PROTOTYPE SO THE BOOK COULD BE    *
002900*                 UNIT TESTED WITHOUT THE MATCHING LOGIC.        *
003000*   881114  JDH   ADDED THE FIFO TIE-BREAK ON BEST-BUY/          *
003100*                 BEST-SELL -- TWO RESTING ORDERS AT THE SAME    *
003200*                 PRICE WERE COMING BACK IN TABLE ORDER, NOT     *
003300*                 SUBMISSION ORDER.                              *
003400*   910618  JDH   ADDED UPDTQTY FUNCTION FOR PARTIAL FILLS SO    *
003500*                 THE BOOK ENTRY IS TRIMMED RATHER THAN DROPPED  *
003600*                 AND RE-ADDED.                                  *
003700*   990112  PGK   Y2K -- NO DATE FIELDS CARRIED IN THE BOOK      *
003800*                 ENTRY, REVIEWED AND CLOSED WITH NO CHANGE.     *
003900*                 TICKET CR-1998-441.                            *
004000*   020827  DAP   ADDED WS-BOOK-HIGH-WATER DEPTH COUNTS FOR THE  *
004100*                 MATCHRUN SUMMARY REPORT.  CR-02114.            *
004150*   070214  TJM   2500-MOVE-BEST-RESULT NOW SETS THE STANDARD    *
004160*                 REC-FOUND/REC-NOT-FOUND RETURN CODE BEFORE IT   *
004170*                 DECIDES WHETHER TO MOVE THE WINNING SLOT BACK -- *
004180*                 SAME CONVENTION EVERY OTHER LOOK-UP SERVICE IN   *
004190*                 THIS SHOP USES.  CR-07019.                      *
004200*****************************************************************
004300  ENVIRONMENT DIVISION.                                                   
004400  CONFIGURATION SECTION.                                                  
004500  SOURCE-COMPUTER.   PINNACLE-3090.                                       
004600  OBJECT-COMPUTER.   PINNACLE-3090.                                       
004800  DATA DIVISION.                                                          
004900  WORKING-STORAGE SECTION.                                                
005000*****************************************************************         
005100*   RESTING-ORDER TABLE.  ONE ENTRY PER ORDER CURRENTLY ON THE  *         
005200*   BOOK.  A SLOT IS NEVER PHYSICALLY REMOVED -- IT IS MARKED   *         
005300*   FREE AND THE HIGH-WATER MARK IS NOT BACKED UP -- THE TABLE   *        
005400*   NEVER SHRINKS WITHIN A RUN.                                  *        
005500*****************************************************************         
005600  01  WS-MAX-BOOK-ENTRIES               PIC 9(07) COMP-5 VALUE 5000.        
005700  01  WS-BOOK-HIGH-WATER                PIC 9(07) COMP-5 VALUE ZERO.        
005800  01  WS-BOOK-TABLE.                                                      
005900      05  WS-BOOK-ENTRY OCCURS 5000 TIMES                                 
006000                         INDEXED BY WS-BOOK-IDX.                          
006100          10  BK-IN-USE-SW              PIC X(01).                        
006200              88  BK-SLOT-IN-USE        VALUE "Y".                        
006300              88  BK-SLOT-FREE          VALUE "N".                        
006400          10  BK-ORDER-ID               PIC X(22).                        
006500          10  BK-SIDE                   PIC X(04).                        
006600              88  BK-SIDE-BUY           VALUE "BUY ".                     
006700              88  BK-SIDE-SELL          VALUE "SELL".                     
006800          10  BK-PRICE                  PIC S9(09)V99.                    
006900          10  BK-PRICE-SIGNS REDEFINES                                    
007000              BK-PRICE.                                                   
007100              15  BK-PRICE-DIGITS       PIC 9(09).                        
007200              15  BK-PRICE-CENTS        PIC 99.                           
007300          10  BK-REMAINING-QTY          PIC 9(09).                        
007400          10  BK-SEQUENCE-NO            PIC 9(07) COMP-5.                   
007500          10  FILLER                    PIC X(05).                        
007600*****************************************************************         
007700*   BEST-PRICE SCAN WORK AREAS                                  *         
007800*****************************************************************         
007900  01  WS-SCAN-IDX                       PIC 9(07) COMP-5.                   
008000  01  WS-BEST-IDX                       PIC 9(07) COMP-5 VALUE ZERO.        
008100  01  WS-BEST-FOUND-INT-SW              PIC X(01) VALUE "N".              
008200      88  WS-BEST-FOUND-INT             VALUE "Y".                        
008300  01  WS-BEST-PRICE-WORK                PIC S9(09)V99.                    
008400  01  WS-BEST-SEQ-WORK                  PIC 9(07) COMP-5.                   
008410  77  REC-FOUND                         PIC S9(9) COMP-5 VALUE 1.        
008420  77  REC-NOT-FOUND                     PIC S9(9) COMP-5 VALUE 2.        
008430  01  WS-LOOKUP-RETURN-CD               PIC S9(9) COMP-5.               
008500  LINKAGE SECTION.                                                        
008600  01  LK-FUNCTION-CD                    PIC X(08).                        
008700      88  LK-ADD-ORDER                  VALUE "ADDORDER".                 
008800      88  LK-RMV-ORDER                  VALUE "RMVORDER".                 
008900      88  LK-UPD-QTY                    VALUE "UPDTQTY ".                 
009000      88  LK-BEST-BUY                   VALUE "BESTBUY ".                 
009100      88  LK-BEST-SELL                  VALUE "BESTSELL".                 
009200  01  LK-ORDER.                                                           
009300      COPY ORDREC.                                                        
009400  01  LK-BEST-PRICE                     PIC S9(09)V99.                    
009500  01  LK-BEST-FOUND-SW                  PIC X(01).                        
009600      88  LK-BEST-FOUND                 VALUE "Y".                        
009700  01  LK-BUY-DEPTH                      PIC 9(07) COMP-5.                   
009800  01  LK-SELL-DEPTH                     PIC 9(07) COMP-5.                   
009900  PROCEDURE DIVISION USING LK-FUNCTION-CD LK-ORDER LK-BEST-PRICE          
010000                           LK-BEST-FOUND-SW LK-BUY-DEPTH                  
010100                           LK-SELL-DEPTH.                                 
010200  START-ORDBOOK.                                                          
010300      IF LK-ADD-ORDER                                                     
010400          PERFORM 1000-ADD-ORDER THRU 1000-EXIT                           
010500      ELSE                                                                
010600      IF LK-RMV-ORDER                                                     
010700          PERFORM 1100-REMOVE-ORDER THRU 1100-EXIT                        
010800      ELSE                                                                
010900      IF LK-UPD-QTY                                                       
011000          PERFORM 1200-UPDATE-QTY THRU 1200-EXIT                          
011100      ELSE                                                                
011200      IF LK-BEST-BUY                                                      
011300          PERFORM 2000-BEST-BUY THRU 2000-EXIT                            
011400      ELSE                                                                
011500      IF LK-BEST-SELL                                                     
011600          PERFORM 2100-BEST-SELL THRU 2100-EXIT.                          
011700      PERFORM 3000-COMPUTE-DEPTH THRU 3000-EXIT.                          
011800      EXIT PROGRAM.                                                       
011900*****************************************************************         
012000*   1000-ADD-ORDER -- APPEND ONE RESTING ORDER TO THE TABLE.    *         
012100*   THE TABLE IS ORDER-OF-ARRIVAL, NOT PRICE-SORTED -- PRICE     *        
012200*   AND TIME PRIORITY ARE APPLIED AT LOOK-UP TIME BY THE         *        
012300*   BEST-BUY/BEST-SELL SCAN, NOT BY HOW THE TABLE IS BUILT.      *        
012400*****************************************************************         
012500  1000-ADD-ORDER.                                                         
012600      ADD 1 TO WS-BOOK-HIGH-WATER.                                        
012700      SET WS-BOOK-IDX TO WS-BOOK-HIGH-WATER.                              
012800      MOVE "Y" TO BK-IN-USE-SW (WS-BOOK-IDX).                             
012900      MOVE ORD-ORDER-ID OF LK-ORDER TO BK-ORDER-ID (WS-BOOK-IDX).         
013000      MOVE ORD-SIDE OF LK-ORDER TO BK-SIDE (WS-BOOK-IDX).                 
013100      MOVE ORD-PRICE OF LK-ORDER TO BK-PRICE (WS-BOOK-IDX).               
013200      MOVE ORD-REMAINING-QTY OF LK-ORDER                                  
013300          TO BK-REMAINING-QTY (WS-BOOK-IDX).                              
013400      MOVE ORD-SEQUENCE-NO OF LK-ORDER                                    
013500          TO BK-SEQUENCE-NO (WS-BOOK-IDX).                                
013600  1000-EXIT.                                                              
013700      EXIT.                                                               
013800*****************************************************************         
013900*   1100-REMOVE-ORDER -- DROP A RESTING ORDER THAT HAS BEEN      *        
014000*   FULLY FILLED.  THE SLOT IS MARKED FREE, NOT PHYSICALLY       *        
014100*   DELETED -- A FREED SLOT IS SIMPLY SKIPPED BY EVERY LATER     *        
014200*   SCAN.                                                        *        
014300*****************************************************************         
014400  1100-REMOVE-ORDER.                                                      
014500      IF WS-BOOK-HIGH-WATER = ZERO                                        
014600          GO TO 1100-EXIT.                                                
014700      PERFORM 1110-SCAN-FOR-ORDER-ID THRU 1110-EXIT                       
014800          VARYING WS-SCAN-IDX FROM 1 BY 1                                 
014900          UNTIL WS-SCAN-IDX > WS-BOOK-HIGH-WATER.                         
015000  1100-EXIT.                                                              
015100      EXIT.                                                               
015200  1110-SCAN-FOR-ORDER-ID.                                                 
015300      SET WS-BOOK-IDX TO WS-SCAN-IDX.                                     
015400      IF BK-SLOT-IN-USE (WS-BOOK-IDX)                                     
015500         AND BK-ORDER-ID (WS-BOOK-IDX) = ORD-ORDER-ID OF LK-ORDER         
015600          MOVE "N" TO BK-IN-USE-SW (WS-BOOK-IDX)                          
015700          MOVE ZERO TO BK-REMAINING-QTY (WS-BOOK-IDX).                    
015800  1110-EXIT.                                                              
015900      EXIT.                                                               
016000*****************************************************************         
016100*   1200-UPDATE-QTY -- TRIM A RESTING ORDER'S REMAINING          *        
016200*   QUANTITY AFTER IT HAS ABSORBED A PARTIAL FILL.  THE ORDER    *        
016300*   KEEPS ITS PLACE IN THE TABLE -- TIME PRIORITY IS BY          *        
016400*   ORIGINAL SEQUENCE NUMBER, NOT BY WHEN IT WAS LAST TRIMMED.   *        
016500*****************************************************************         
016600  1200-UPDATE-QTY.                                                        
016700      IF WS-BOOK-HIGH-WATER = ZERO                                        
016800          GO TO 1200-EXIT.                                                
016900      PERFORM 1210-SCAN-FOR-UPDATE THRU 1210-EXIT                         
017000          VARYING WS-SCAN-IDX FROM 1 BY 1                                 
017100          UNTIL WS-SCAN-IDX > WS-BOOK-HIGH-WATER.                         
017200  1200-EXIT.                                                              
017300      EXIT.                                                               
017400  1210-SCAN-FOR-UPDATE.                                                   
017500      SET WS-BOOK-IDX TO WS-SCAN-IDX.                                     
017600      IF BK-SLOT-IN-USE (WS-BOOK-IDX)                                     
017700         AND BK-ORDER-ID (WS-BOOK-IDX) = ORD-ORDER-ID OF LK-ORDER         
017800          MOVE ORD-REMAINING-QTY OF LK-ORDER                              
017900              TO BK-REMAINING-QTY (WS-BOOK-IDX).                          
018000  1210-EXIT.                                                              
018100      EXIT.                                                               
018200*****************************************************************         
018300*   2000-BEST-BUY -- HIGHEST RESTING BUY PRICE ON THE BOOK.      *        
018400*   TWO ORDERS AT THE SAME PRICE ARE BROKEN BY SEQUENCE NUMBER   *        
018500*   -- LOWEST (EARLIEST) WINS.  THE WINNING ORDER'S FULL         *        
018600*   DETAIL IS HANDED BACK IN LK-ORDER FOR MATCHENG TO TRADE      *        
018700*   AGAINST.                                                     *        
018800*****************************************************************         
018900  2000-BEST-BUY.                                                          
019000      MOVE "N" TO WS-BEST-FOUND-INT-SW.                                   
019100      MOVE ZERO TO WS-BEST-IDX.                                           
019200      IF WS-BOOK-HIGH-WATER = ZERO                                        
019300          GO TO 2050-RETURN-BEST.                                         
019400      PERFORM 2010-SCAN-BEST-BUY THRU 2010-EXIT                           
019500          VARYING WS-SCAN-IDX FROM 1 BY 1                                 
019600          UNTIL WS-SCAN-IDX > WS-BOOK-HIGH-WATER.                         
019700  2050-RETURN-BEST.                                                       
019800      PERFORM 2500-MOVE-BEST-RESULT THRU 2500-EXIT.                       
019900  2000-EXIT.                                                              
020000      EXIT.                                                               
020100  2010-SCAN-BEST-BUY.                                                     
020200      SET WS-BOOK-IDX TO WS-SCAN-IDX.                                     
020300      IF BK-SLOT-IN-USE (WS-BOOK-IDX)                                     
020400         AND BK-SIDE-BUY (WS-BOOK-IDX)                                    
020500          IF NOT WS-BEST-FOUND-INT                                        
020600              PERFORM 2020-TAKE-CANDIDATE THRU 2020-EXIT                  
020700          ELSE                                                            
020800          IF BK-PRICE (WS-BOOK-IDX) > WS-BEST-PRICE-WORK                  
020900              PERFORM 2020-TAKE-CANDIDATE THRU 2020-EXIT                  
021000          ELSE                                                            
021100          IF BK-PRICE (WS-BOOK-IDX) = WS-BEST-PRICE-WORK                  
021200             AND BK-SEQUENCE-NO (WS-BOOK-IDX) < WS-BEST-SEQ-WORK          
021300              PERFORM 2020-TAKE-CANDIDATE THRU 2020-EXIT.                 
021400  2010-EXIT.                                                              
021500      EXIT.                                                               
021600  2020-TAKE-CANDIDATE.                                                    
021700      SET WS-BEST-IDX TO WS-BOOK-IDX.                                     
021800      MOVE BK-PRICE (WS-BOOK-IDX) TO WS-BEST-PRICE-WORK.                  
021900      MOVE BK-SEQUENCE-NO (WS-BOOK-IDX) TO WS-BEST-SEQ-WORK.              
022000      MOVE "Y" TO WS-BEST-FOUND-INT-SW.                                   
022100  2020-EXIT.                                                              
022200      EXIT.                                                               
022300*****************************************************************         
022400*   2100-BEST-SELL -- LOWEST RESTING SELL PRICE ON THE BOOK,     *        
022500*   SAME FIFO TIE-BREAK AS 2000-BEST-BUY.                        *        
022600*****************************************************************         
022700  2100-BEST-SELL.                                                         
022800      MOVE "N" TO WS-BEST-FOUND-INT-SW.                                   
022900      MOVE ZERO TO WS-BEST-IDX.                                           
023000      IF WS-BOOK-HIGH-WATER = ZERO                                        
023100          GO TO 2150-RETURN-BEST.                                         
023200      PERFORM 2110-SCAN-BEST-SELL THRU 2110-EXIT                          
023300          VARYING WS-SCAN-IDX FROM 1 BY 1                                 
023400          UNTIL WS-SCAN-IDX > WS-BOOK-HIGH-WATER.                         
023500  2150-RETURN-BEST.                                                       
023600      PERFORM 2500-MOVE-BEST-RESULT THRU 2500-EXIT.                       
023700  2100-EXIT.                                                              
023800      EXIT.                                                               
023900  2110-SCAN-BEST-SELL.                                                    
024000      SET WS-BOOK-IDX TO WS-SCAN-IDX.                                     
024100      IF BK-SLOT-IN-USE (WS-BOOK-IDX)                                     
024200         AND BK-SIDE-SELL (WS-BOOK-IDX)                                   
024300          IF NOT WS-BEST-FOUND-INT                                        
024400              PERFORM 2020-TAKE-CANDIDATE THRU 2020-EXIT                  
024500          ELSE                                                            
024600          IF BK-PRICE (WS-BOOK-IDX) < WS-BEST-PRICE-WORK                  
024700              PERFORM 2020-TAKE-CANDIDATE THRU 2020-EXIT                  
024800          ELSE                                                            
024900          IF BK-PRICE (WS-BOOK-IDX) = WS-BEST-PRICE-WORK                  
025000             AND BK-SEQUENCE-NO (WS-BOOK-IDX) < WS-BEST-SEQ-WORK          
025100              PERFORM 2020-TAKE-CANDIDATE THRU 2020-EXIT.                 
025200  2110-EXIT.                                                              
025300      EXIT.                                                               
025400*****************************************************************         
025500*   2500-MOVE-BEST-RESULT -- COMMON EXIT FOR 2000/2100.  MOVES  *         
025600*   THE WINNING SLOT (IF ANY) BACK TO THE CALLER.                *        
025700*****************************************************************         
025800  2500-MOVE-BEST-RESULT.
025810      MOVE ZERO TO LK-BEST-PRICE.
025820      MOVE "N" TO LK-BEST-FOUND-SW.
025830      IF WS-BEST-FOUND-INT
025840          MOVE REC-FOUND TO WS-LOOKUP-RETURN-CD
025850      ELSE
025860          MOVE REC-NOT-FOUND TO WS-LOOKUP-RETURN-CD.
025870      IF WS-LOOKUP-RETURN-CD = REC-FOUND
026200          SET WS-BOOK-IDX TO WS-BEST-IDX
026300          MOVE BK-PRICE (WS-BOOK-IDX) TO LK-BEST-PRICE
026400          MOVE "Y" TO LK-BEST-FOUND-SW
026500          MOVE BK-ORDER-ID (WS-BOOK-IDX)
026600              TO ORD-ORDER-ID OF LK-ORDER
026700          MOVE BK-SIDE (WS-BOOK-IDX) TO ORD-SIDE OF LK-ORDER
026800          MOVE BK-PRICE (WS-BOOK-IDX) TO ORD-PRICE OF LK-ORDER
026900          MOVE BK-REMAINING-QTY (WS-BOOK-IDX)
027000              TO ORD-REMAINING-QTY OF LK-ORDER
027100          MOVE BK-SEQUENCE-NO (WS-BOOK-IDX)
027200              TO ORD-SEQUENCE-NO OF LK-ORDER.
027300  2500-EXIT.                                                            
027400      EXIT.                                                               
027500*****************************************************************         
027600*   3000-COMPUTE-DEPTH -- COUNT OF RESTING ORDERS ON EACH SIDE, *         
027700*   RETURNED TO MATCHRUN FOR THE RUN-CONTROL SUMMARY.  RUN      *         
027800*   AFTER EVERY FUNCTION SO THE CALLER ALWAYS SEES CURRENT       *        
027900*   DEPTH, NOT JUST ON A BEST-BUY/BEST-SELL REQUEST.             *        
028000*****************************************************************         
028100  3000-COMPUTE-DEPTH.                                                     
028200      MOVE ZERO TO LK-BUY-DEPTH.                                          
028300      MOVE ZERO TO LK-SELL-DEPTH.                                         
028400      IF WS-BOOK-HIGH-WATER = ZERO                                        
028500          GO TO 3000-EXIT.                                                
028600      PERFORM 3010-COUNT-ONE-SLOT THRU 3010-EXIT                          
028700          VARYING WS-SCAN-IDX FROM 1 BY 1                                 
028800          UNTIL WS-SCAN-IDX > WS-BOOK-HIGH-WATER.                         
028900  3000-EXIT.                                                              
029000      EXIT.                                                               
029100  3010-COUNT-ONE-SLOT.                                                    
029200      SET WS-BOOK-IDX TO WS-SCAN-IDX.                                     
029300      IF BK-SLOT-IN-USE (WS-BOOK-IDX)                                     
029400          IF BK-SIDE-BUY (WS-BOOK-IDX)                                    
029500              ADD 1 TO LK-BUY-DEPTH                                       
029600          ELSE                                                            
029700              ADD 1 TO LK-SELL-DEPTH.                                     
029800  3010-EXIT.                                                              
029900      EXIT.                                                               
030000                                                                          
