000100*****************************************************************         
000200*                                                                *        
000300*   PINNACLE SECURITIES CLEARING CORP.                          *         
000400*   PROGRAM  -  EXECWTR                                         *         
000500*                                                                *        
000600*   FORMATS ONE EXECUTION REPORT WORK RECORD INTO A COMMA-       *        
000700*   DELIMITED TEXT LINE FOR THE EXECOUT REPORT FILE.  CALLED     *        
000800*   ONCE PER TABLE ENTRY BY MATCHRUN, IN THE SAME SEQUENCE THE   *        
000900*   TABLE WAS BUILT -- THIS PROGRAM DOES NOT SORT, GROUP OR      *        
001000*   OTHERWISE REORDER ANYTHING, IT ONLY FORMATS.  A CANCEL ROW   *        
001100*   IS WRITTEN WITH THE PRICE COLUMN LEFT BLANK -- A CANCELLED   *        
001200*   ORDER HAS NO TRADE PRICE TO REPORT.                          *        
001300*                                                                *        
001400*****************************************************************         
001500  IDENTIFICATION DIVISION.                                                
001600  PROGRAM-ID.    EXECWTR.                                                 
001700  AUTHOR.        R T MARINO.                                              
001800  INSTALLATION.  PINNACLE SECURITIES CLEARING CORP - OPS SYSTEMS.         
001900  DATE-WRITTEN.  01/29/87.                                                
002000  DATE-COMPILED.                                                          
002100  SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                
002200*****************************************************************         
002300*   CHANGE LOG                                                  *         
002400*   ------------------------------------------------------------          
002500*   870129  RTM   ORIGINAL REPORT-LINE FORMATTER.                *        
002600*   871005  RTM   SWITCHED QUANTITY COLUMNS FROM FIXED-WIDTH     *        
002700*                 ZERO-FILL TO TRAILING-BLANK-TRIMMED TEXT PER   *        
002800*                 THE DOWNSTREAM RECONCILIATION FEED'S LAYOUT.   *        
002900*   911004  JDH   ADDED THE BLANK-PRICE PATH FOR CANCEL ROWS --  *        
003000*                 THE OLD CODE WAS WRITING ZERO IN THE PRICE     *        
003100*                 COLUMN FOR A CANCELLATION, WHICH RECON READ AS *        
003200*                 A ZERO-PRICE TRADE.                            *        
003300*   990112  PGK   Y2K -- NO DATE FIELDS FORMATTED HERE, REVIEWED *
003400*                 AND CLOSED WITH NO CHANGE.  TICKET CR-1998-441.*
003410*   060412  DAP   9000-TRIM-FIELD REWORKED TO USE REFERENCE       *
003420*                 MODIFICATION INSTEAD OF THE OLD SHIFT-LOOP --   *
003430*                 SAME OUTPUT, MATCHES THE TRIM ROUTINE NOW       *
003440*                 SHARED WITH ORDRDR.  CR-06041.                  *
003500*****************************************************************
003600  ENVIRONMENT DIVISION.                                                   
003700  CONFIGURATION SECTION.                                                  
003800  SOURCE-COMPUTER.   PINNACLE-3090.                                       
003900  OBJECT-COMPUTER.   PINNACLE-3090.                                       
004000  SPECIAL-NAMES.     CONSOLE IS CRT.
004100  DATA DIVISION.                                                          
004200  WORKING-STORAGE SECTION.                                                
004300*****************************************************************         
004400*   LINE-BUILD WORK AREAS                                       *         
004500*****************************************************************         
004600  01  WS-PTR                            PIC 9(03) COMP-5.                   
004700  01  WS-QTY-ED                         PIC ZZZZZZZZ9.                    
004800  01  WS-PRICE-WORK                     PIC S9(09)V99.                    
004900  01  WS-PRICE-PARTS REDEFINES                                            
005000      WS-PRICE-WORK.                                                      
005100      05  WS-PRICE-INT                  PIC 9(09).                        
005200      05  WS-PRICE-DEC                  PIC 99.                           
005300  01  WS-PRICE-INT-ED                   PIC ZZZZZZZZ9.                    
005400*****************************************************************         
005500*   GENERAL-PURPOSE TRAILING-SPACE TRIM WORK AREAS -- USED FOR  *         
005600*   SIDE, EXECUTION-TYPE AND EVERY ZERO-SUPPRESSED QUANTITY      *        
005700*   COLUMN.  A ZERO-SUPPRESSED NUMBER COMES BACK LEADING-SPACE   *        
005800*   PADDED, NOT TRAILING-SPACE PADDED, SO IT HAS TO BE SHIFTED   *        
005900*   LEFT BEFORE IT CAN GO INTO A COMMA-DELIMITED COLUMN.         *        
006000*****************************************************************         
006100  01  WS-TRIM-WORK                      PIC X(12).                        
006200  01  WS-TRIM-OUT                       PIC X(12).                        
006300  01  WS-TRIM-LEAD                      PIC 9(02) COMP-5.                   
006400  01  WS-TRIM-START                     PIC 9(02) COMP-5.                   
006500  LINKAGE SECTION.                                                        
006600  01  LK-EXEC.                                                            
006700      COPY EXECREC.                                                       
006800  01  LK-OUT-LINE                       PIC X(80).                        
006900  PROCEDURE DIVISION USING LK-EXEC LK-OUT-LINE.                           
007000  START-EXECWTR.                                                          
007100      MOVE SPACES TO LK-OUT-LINE.                                         
007200      MOVE 1 TO WS-PTR.                                                   
007300      STRING EXEC-ORDER-ID OF LK-EXEC DELIMITED BY SIZE                   
007400          INTO LK-OUT-LINE WITH POINTER WS-PTR.                           
007500      PERFORM 9500-APPEND-COMMA THRU 9500-EXIT.                           
007600      PERFORM 1000-APPEND-SIDE THRU 1000-EXIT.                            
007700      PERFORM 9500-APPEND-COMMA THRU 9500-EXIT.                           
007800      PERFORM 1100-APPEND-TYPE THRU 1100-EXIT.                            
007900      PERFORM 9500-APPEND-COMMA THRU 9500-EXIT.                           
008000      MOVE EXEC-ORDER-SIZE OF LK-EXEC TO WS-QTY-ED.                       
008100      PERFORM 1200-APPEND-QTY THRU 1200-EXIT.                             
008200      PERFORM 9500-APPEND-COMMA THRU 9500-EXIT.                           
008300      MOVE EXEC-LAST-QUANTITY OF LK-EXEC TO WS-QTY-ED.                    
008400      PERFORM 1200-APPEND-QTY THRU 1200-EXIT.                             
008500      PERFORM 9500-APPEND-COMMA THRU 9500-EXIT.                           
008600      MOVE EXEC-CUMULATIVE-QUANTITY OF LK-EXEC TO WS-QTY-ED.              
008700      PERFORM 1200-APPEND-QTY THRU 1200-EXIT.                             
008800      PERFORM 9500-APPEND-COMMA THRU 9500-EXIT.                           
008900      PERFORM 1300-APPEND-PRICE THRU 1300-EXIT.                           
009000  START-EXECWTR-EXIT.                                                     
009100      EXIT PROGRAM.                                                       
009200*****************************************************************         
009300*   1000-APPEND-SIDE -- "BUY " / "SELL" TRIMMED TO "BUY"/"SELL". *        
009400*****************************************************************         
009500  1000-APPEND-SIDE.                                                       
009600      MOVE EXEC-SIDE OF LK-EXEC TO WS-TRIM-WORK.                          
009700      PERFORM 9000-TRIM-FIELD THRU 9000-EXIT.                             
009800      STRING WS-TRIM-OUT DELIMITED BY SPACE                               
009900          INTO LK-OUT-LINE WITH POINTER WS-PTR.                           
010000  1000-EXIT.                                                              
010100      EXIT.                                                               
010200*****************************************************************         
010300*   1100-APPEND-TYPE -- FULL_FILL/PARTIAL_FILL/CANCEL TRIMMED    *        
010400*   OF ITS TRAILING PAD.                                         *        
010500*****************************************************************         
010600  1100-APPEND-TYPE.                                                       
010700      MOVE EXEC-TYPE OF LK-EXEC TO WS-TRIM-WORK.                          
010800      PERFORM 9000-TRIM-FIELD THRU 9000-EXIT.                             
010900      STRING WS-TRIM-OUT DELIMITED BY SPACE                               
011000          INTO LK-OUT-LINE WITH POINTER WS-PTR.                           
011100  1100-EXIT.                                                              
011200      EXIT.                                                               
011300*****************************************************************         
011400*   1200-APPEND-QTY -- WS-QTY-ED IS ALREADY ZERO-SUPPRESSED BY   *        
011500*   THE CALLER'S MOVE.  SHIFT IT LEFT AND TRIM THE PAD.          *        
011600*****************************************************************         
011700  1200-APPEND-QTY.                                                        
011800      MOVE WS-QTY-ED TO WS-TRIM-WORK.                                     
011900      PERFORM 9000-TRIM-FIELD THRU 9000-EXIT.                             
012000      STRING WS-TRIM-OUT DELIMITED BY SPACE                               
012100          INTO LK-OUT-LINE WITH POINTER WS-PTR.                           
012200  1200-EXIT.                                                              
012300      EXIT.                                                               
012400*****************************************************************         
012500*   1300-APPEND-PRICE -- BLANK ON A CANCEL ROW.  OTHERWISE THE   *        
012600*   PRICE IS SPLIT INTO WHOLE AND CENTS AND REASSEMBLED WITH A   *        
012700*   LITERAL DECIMAL POINT -- THE SAME MANUAL BUILD USED SINCE    *        
012800*   THE ORIGINAL VERSION OF THIS PROGRAM.                        *        
012900*****************************************************************         
013000  1300-APPEND-PRICE.                                                      
013100      IF EXEC-PRICE-IS-ABSENT OF LK-EXEC                                  
013200          GO TO 1300-EXIT.                                                
013300      MOVE EXEC-PRICE OF LK-EXEC TO WS-PRICE-WORK.                        
013400      MOVE WS-PRICE-INT TO WS-PRICE-INT-ED.                               
013500      MOVE WS-PRICE-INT-ED TO WS-TRIM-WORK.                               
013600      PERFORM 9000-TRIM-FIELD THRU 9000-EXIT.                             
013700      STRING WS-TRIM-OUT DELIMITED BY SPACE                               
013800          INTO LK-OUT-LINE WITH POINTER WS-PTR.                           
013900      STRING "." DELIMITED BY SIZE                                        
014000          INTO LK-OUT-LINE WITH POINTER WS-PTR.                           
014100      STRING WS-PRICE-DEC DELIMITED BY SIZE                               
014200          INTO LK-OUT-LINE WITH POINTER WS-PTR.                           
014300  1300-EXIT.                                                              
014400      EXIT.                                                               
014500*****************************************************************         
014600*   9000-TRIM-FIELD -- SHARED HELPER.  WS-TRIM-WORK COMES IN     *        
014700*   LEADING-SPACE PADDED (THE USUAL SHAPE OF A ZERO-SUPPRESSED   *        
014800*   NUMBER OR A SHORT FIXED-WIDTH CODE); WS-TRIM-OUT COMES BACK  *        
014900*   LEFT-JUSTIFIED SO IT CAN GO STRAIGHT INTO A STRING STATEMENT *        
015000*   DELIMITED BY SPACE.                                          *        
015100*****************************************************************         
015200  9000-TRIM-FIELD.                                                        
015300      MOVE SPACES TO WS-TRIM-OUT.                                         
015400      MOVE ZERO TO WS-TRIM-LEAD.                                          
015500      INSPECT WS-TRIM-WORK TALLYING WS-TRIM-LEAD                          
015600          FOR LEADING SPACE.                                              
015700      ADD 1 TO WS-TRIM-LEAD GIVING WS-TRIM-START.                         
015800      IF WS-TRIM-START > 12                                               
015900          GO TO 9000-EXIT.                                                
016000      MOVE WS-TRIM-WORK (WS-TRIM-START:) TO WS-TRIM-OUT.                  
016100  9000-EXIT.                                                              
016200      EXIT.                                                               
016300*****************************************************************         
016400*   9500-APPEND-COMMA -- COLUMN SEPARATOR.                       *        
016500*****************************************************************         
016600  9500-APPEND-COMMA.                                                      
016700      STRING "," DELIMITED BY SIZE                                        
016800          INTO LK-OUT-LINE WITH POINTER WS-PTR.                           
016900  9500-EXIT.                                                              
017000      EXIT.                                                               
017100                                                                          
