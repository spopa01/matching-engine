000100*****************************************************************         
000200*                                                                *        
000300*   PINNACLE SECURITIES CLEARING CORP.                          *         
000400*   PROGRAM  -  MATCHRUN                                        *         
000500*                                                                *        
000600*   ONE-SHOT BATCH DRIVER FOR THE PRICE/TIME PRIORITY ORDER     *         
000700*   MATCH-RUN.  READS THE INBOUND ORDER FILE (ORDRIN) IN FULL,  *         
000800*   REPLAYS EVERY ORDER AGAINST AN IN-MEMORY BOOK IN SUBMISSION *         
000900*   SEQUENCE, WRITES EVERY EXECUTION REPORT PRODUCED TO THE     *         
001000*   OUTBOUND REPORT FILE (EXECOUT) IN GENERATION SEQUENCE, THEN *         
001100*   DISPLAYS THE RUN-CONTROL SUMMARY.  NO STATE IS CARRIED IN   *         
001200*   FROM, OR CARRIED FORWARD TO, ANY OTHER MATCH-RUN.           *         
001300*                                                                *        
001400*****************************************************************         
001500  IDENTIFICATION DIVISION.                                                
001600  PROGRAM-ID.    MATCHRUN.                                                
001700  AUTHOR.        R T MARINO.                                              
001800  INSTALLATION.  PINNACLE SECURITIES CLEARING CORP - OPS SYSTEMS.         
001900  DATE-WRITTEN.  01/09/87.                                                
002000  DATE-COMPILED.                                                          
002100  SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                
002200*****************************************************************         
002300*   CHANGE LOG                                                  *         
002400*   ------------------------------------------------------------          
002500*   870109  RTM   ORIGINAL BATCH DRIVER.  REPLACES THE FIRST-CUT          
002600*                 ONE-PROGRAM PROTOTYPE FROM THE MATCH-RUN PILOT.         
002700*   870302  RTM   SPLIT OUT ORDRDR AS A SEPARATE CALLED PROGRAM           
002800*                 SO THE EDIT RULES COULD BE UNIT TESTED ALONE.           
002900*   880614  RTM   ADDED 2000-MATCH-ORDERS LOOP CALL TO MATCHENG;          
003000*                 MATCHING LOGIC WAS INLINE HERE BEFORE THIS.             
003100*   901122  JDH   ADDED WS-EXEC-TABLE BOUNDS CHECK -- RUN ABENDED         
003200*                 ON THE OPTIONS DESK TEST FILE (612 EXECUTIONS).         
003300*   910618  JDH   ADDED ORD-VALIDATION-CD DISPLAY COUNTS TO RUN           
003400*                 SUMMARY PER OPERATIONS REQUEST.                         
003500*   990112  PGK   Y2K -- WS-RUN-DATE NOW PULLED AS CCYYMMDD FROM          
003600*                 THE SYSTEM DATE.  TICKET CR-1998-441.                   
003700*   020827  DAP   ADDED BEST-BID/BEST-ASK DISPLAY LINES TO THE            
003800*                 RUN SUMMARY.  CR-02114.                                 
003900*   041130  DAP   ADDED EXEC-SEQUENCE-NO STAMPING BEFORE THE              
004000*                 WRITE-REPORTS LOOP.  CR-04188.                          
004100*   060314  DAP   REWORKED 2100-MATCH-ONE-ORDER TO CALL MATCHENG
004200*                 ONE TRADE AT A TIME UNTIL IT SIGNALS DONE --
004300*                 THE OLD ONE-CALL-PER-ORDER DESIGN COULD ONLY
004400*                 CARRY BACK TWO EXECUTIONS AND SILENTLY LOST
004500*                 REPORTS WHEN AN ORDER WALKED THE BOOK THROUGH
004600*                 MORE THAN ONE RESTING PRICE LEVEL.  CR-06041.
004610*   070830  TJM   901122'S WS-EXEC-TABLE BOUNDS CHECK WAS GONE --
004620*                 SOMEWHERE ALONG THE WAY 1100-READ-NEXT-LINE AND
004630*                 2110-MATCH-ONE-STEP WENT BACK TO INDEXING
004640*                 WS-ORD-ENTRY/WS-EXEC-ENTRY WITHOUT TESTING
004650*                 WS-MAX-ORDERS/WS-MAX-EXECS FIRST.  RESTORED BOTH
004660*                 CHECKS; A FULL TABLE NOW REJECTS AND LOGS THE
004670*                 LINE INSTEAD OF INDEXING PAST THE TABLE.
004680*                 CR-07067.
004700*****************************************************************
004800  ENVIRONMENT DIVISION.                                                   
004900  CONFIGURATION SECTION.                                                  
005000  SOURCE-COMPUTER.   PINNACLE-3090.                                       
005100  OBJECT-COMPUTER.   PINNACLE-3090.                                       
005200  SPECIAL-NAMES.     CONSOLE IS CRT.
005400  INPUT-OUTPUT SECTION.                                                   
005500  FILE-CONTROL.                                                           
005600      SELECT ORDER-FILE ASSIGN TO ORDRIN                                  
005700          ORGANIZATION IS LINE SEQUENTIAL                                 
005800          FILE STATUS IS WS-ORDRIN-STATUS.                                
005900      SELECT EXEC-FILE ASSIGN TO EXECOUT                                  
006000          ORGANIZATION IS LINE SEQUENTIAL                                 
006100          FILE STATUS IS WS-EXECOUT-STATUS.                               
006200  DATA DIVISION.                                                          
006300  FILE SECTION.                                                           
006400  FD  ORDER-FILE                                                          
006500      RECORD CONTAINS 80 CHARACTERS.                                      
006600  01  ORDER-FILE-REC                    PIC X(80).                        
006700  FD  EXEC-FILE                                                           
006800      RECORD CONTAINS 80 CHARACTERS.                                      
006900  01  EXEC-FILE-REC                     PIC X(80).                        
007000  WORKING-STORAGE SECTION.                                                
007100*****************************************************************         
007200*   FILE STATUS BYTES                                           *         
007300*****************************************************************         
007400  01  WS-ORDRIN-STATUS.                                                   
007500      05  WS-ORDRIN-STAT-1              PIC X.                            
007600      05  WS-ORDRIN-STAT-2              PIC X.                            
007700  01  WS-EXECOUT-STATUS.                                                  
007800      05  WS-EXECOUT-STAT-1             PIC X.                            
007900      05  WS-EXECOUT-STAT-2             PIC X.                            
008000*****************************************************************         
008100*   MATCH-RUN CONTROL COUNTERS                                  *         
008200*****************************************************************         
008300  01  WS-CONTROL-COUNTERS.                                                
008400      05  WS-ORDERS-READ                PIC 9(07) COMP-5 VALUE ZERO.        
008500      05  WS-ORDERS-VALID               PIC 9(07) COMP-5 VALUE ZERO.        
008600      05  WS-ORDERS-REJECTED            PIC 9(07) COMP-5 VALUE ZERO.        
008700      05  WS-EXECS-WRITTEN              PIC 9(07) COMP-5 VALUE ZERO.        
008800      05  WS-ORD-IX                     PIC 9(07) COMP-5 VALUE ZERO.        
008900      05  WS-EXEC-IX                    PIC 9(07) COMP-5 VALUE ZERO.        
009000      05  FILLER                        PIC X(04).                        
009100  01  WS-END-OF-ORDRIN-SW               PIC X(01) VALUE "N".              
009200      88  WS-END-OF-ORDRIN              VALUE "Y".                        
009300*****************************************************************         
009400*   RUN DATE (BATCH-STAMPED ONTO EVERY WORK RECORD)              *        
009500*****************************************************************         
009600  01  WS-RUN-DATE.                                                        
009700      05  WS-RUN-DATE-CCYY              PIC 9(04).                        
009800      05  WS-RUN-DATE-MM                PIC 9(02).                        
009900      05  WS-RUN-DATE-DD                PIC 9(02).                        
010000      05  FILLER                        PIC X(02).                        
010100  01  WS-RUN-DATE-N REDEFINES WS-RUN-DATE PIC 9(08).                      
010200  01  WS-TODAY-DATE.                                                      
010300      05  WS-TODAY-CCYY                 PIC 9(04).                        
010400      05  WS-TODAY-MM                   PIC 9(02).                        
010500      05  WS-TODAY-DD                   PIC 9(02).                        
010600      05  FILLER                        PIC X(02).                        
010700*****************************************************************         
010800*   ORDER TABLE -- IN SUBMISSION SEQUENCE, ONE ENTRY PER LINE   *         
010900*   ACCEPTED BY ORDRDR.  MAXIMUM TABLE SIZE IS AN INSTALLATION  *         
011000*   CONSTANT (WS-MAX-ORDERS) -- BUMP AND RECOMPILE IF A FEED    *         
011100*   EVER EXCEEDS IT.                                            *         
011200*****************************************************************         
011300  01  WS-MAX-ORDERS                 PIC 9(07) COMP-5 VALUE 5000.            
011400  01  WS-ORD-TABLE.                                                       
011500      05  WS-ORD-ENTRY OCCURS 5000 TIMES                                  
011600                        INDEXED BY WS-ORD-IDX.                            
011700          COPY ORDREC.                                                    
011800*****************************************************************         
011900*   EXECUTION REPORT TABLE -- IN GENERATION SEQUENCE.           *         
012000*****************************************************************         
012100  01  WS-MAX-EXECS                  PIC 9(07) COMP-5 VALUE 10000.           
012200  01  WS-EXEC-TABLE.                                                      
012300      05  WS-EXEC-ENTRY OCCURS 10000 TIMES                                
012400                        INDEXED BY WS-EXEC-IDX.                           
012500          COPY EXECREC.                                                   
012600*****************************************************************         
012700*   LINKAGE WORK AREAS PASSED TO THE CALLED PROGRAMS             *        
012800*****************************************************************         
012900  01  WS-ORDRDR-LINE                    PIC X(80).                        
013000  01  WS-ORDRDR-LINE-NO                 PIC 9(07) COMP-5.                   
013100  01  WS-ORDRDR-ORDER.                                                    
013200      COPY ORDREC.                                                        
013300  01  WS-MATCHENG-ORDER.                                                  
013400      COPY ORDREC.                                                        
013500  01  WS-MATCHENG-EXEC-COUNT            PIC 9(07) COMP-5.                   
013600  01  WS-MATCHENG-EXEC-1.                                                 
013700      COPY EXECREC.                                                       
013800  01  WS-MATCHENG-EXEC-2.                                                 
013900      COPY EXECREC.                                                       
014000  01  WS-MATCHENG-DONE-SW               PIC X(01).                        
014100      88  WS-MATCHENG-DONE              VALUE "Y".                        
014200  01  WS-BOOK-FUNCTION-CD               PIC X(08).                        
014300      88  WS-BOOK-BEST-BUY              VALUE "BESTBUY ".                 
014400      88  WS-BOOK-BEST-SELL             VALUE "BESTSELL".                 
014500  01  WS-BOOK-BEST-PRICE                PIC S9(09)V99.                    
014600  01  WS-BOOK-BEST-FOUND-SW             PIC X(01).                        
014700      88  WS-BOOK-BEST-FOUND            VALUE "Y".                        
014800  01  WS-BOOK-BUY-DEPTH                 PIC 9(07) COMP-5.                   
014900  01  WS-BOOK-SELL-DEPTH                PIC 9(07) COMP-5.                   
015000*****************************************************************         
015100*   RUN SUMMARY DISPLAY LINES                                   *         
015200*****************************************************************         
015300  01  WS-SUMMARY-LINE-1.                                                  
015400      05  FILLER                        PIC X(24)                         
015500              VALUE "MATCH-RUN ORDERS READ..".                            
015600      05  WS-SUM-ORDERS-READ            PIC ZZZZZZ9.                      
015700      05  FILLER                        PIC X(30) VALUE SPACES.           
015800  01  WS-SUMMARY-LINE-2.                                                  
015900      05  FILLER                        PIC X(24)                         
016000              VALUE "MATCH-RUN EXECS WRITTEN".                            
016100      05  WS-SUM-EXECS-WRITTEN          PIC ZZZZZZ9.                      
016200      05  FILLER                        PIC X(30) VALUE SPACES.           
016300  01  WS-SUMMARY-LINE-3.                                                  
016400      05  FILLER                        PIC X(24)                         
016500              VALUE "BUY BOOK DEPTH REMAINING".                           
016600      05  WS-SUM-BUY-DEPTH              PIC ZZZZZZ9.                      
016700      05  FILLER                        PIC X(30) VALUE SPACES.           
016800  01  WS-SUMMARY-LINE-4.                                                  
016900      05  FILLER                        PIC X(24)                         
017000              VALUE "SELL BOOK DEPTH REMAININ".                           
017100      05  WS-SUM-SELL-DEPTH             PIC ZZZZZZ9.                      
017200      05  FILLER                        PIC X(30) VALUE SPACES.           
017300  01  WS-SUMMARY-LINE-5.                                                  
017400      05  FILLER                        PIC X(24)                         
017500              VALUE "BEST BID PRICE..........".                           
017600      05  WS-SUM-BEST-BID               PIC $$$$$$9.99.                   
017700      05  FILLER                        PIC X(22) VALUE SPACES.           
017800  01  WS-SUMMARY-LINE-6.                                                  
017900      05  FILLER                        PIC X(24)                         
018000              VALUE "BEST ASK PRICE..........".                           
018100      05  WS-SUM-BEST-ASK               PIC $$$$$$9.99.                   
018200      05  FILLER                        PIC X(22) VALUE SPACES.           
018300*****************************************************************         
018400*   OPERATIONS LOG MESSAGE AREAS                                *         
018500*****************************************************************         
018600  01  LOGMSG.                                                             
018700      05  FILLER        PIC X(09) VALUE "MATCHRUN=>".                     
018800      05  LOGMSG-TEXT    PIC X(60).                                       
018900  01  LOGMSG-ERR.                                                         
019000      05  FILLER        PIC X(13) VALUE "MATCHRUN ERR=>".                 
019100      05  LOG-ERR-ROUTINE PIC X(10).                                      
019200      05  FILLER        PIC X(21) VALUE " FAILED: FILE-STATUS ".          
019300      05  LOG-ERR-STATUS PIC X(02).                                       
019400  LINKAGE SECTION.                                                        
019500  PROCEDURE DIVISION.                                                     
019600  START-MATCHRUN.                                                         
019700      MOVE "Started" TO LOGMSG-TEXT.                                      
019800      PERFORM DO-USERLOG.                                                 
019900      ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.                            
020000      MOVE WS-TODAY-DATE TO WS-RUN-DATE.                                  
020100      OPEN INPUT ORDER-FILE.                                              
020200      OPEN OUTPUT EXEC-FILE.                                              
020300      PERFORM 1000-LOAD-ORDERS THRU 1000-EXIT.                            
020400      PERFORM 2000-MATCH-ORDERS THRU 2000-EXIT.                           
020500      PERFORM 3000-WRITE-REPORTS THRU 3000-EXIT.                          
020600      PERFORM 4000-RUN-SUMMARY THRU 4000-EXIT.                            
020700      CLOSE ORDER-FILE.                                                   
020800      CLOSE EXEC-FILE.                                                    
020900      MOVE "Ended" TO LOGMSG-TEXT.                                        
021000      PERFORM DO-USERLOG.                                                 
021100      STOP RUN.                                                           
021200*****************************************************************         
021300*   1000-LOAD-ORDERS -- READ ORDRIN IN FULL, SKIPPING THE       *         
021400*   HEADER LINE, CALLING ORDRDR ONCE PER DATA LINE.  A LINE     *         
021500*   THAT FAILS EDIT IS COUNTED AND DROPPED, NOT ABENDED.        *         
021600*****************************************************************         
021700  1000-LOAD-ORDERS.                                                       
021800      MOVE ZERO TO WS-ORDRDR-LINE-NO.                                     
021900      READ ORDER-FILE INTO WS-ORDRDR-LINE                                 
022000          AT END                                                          
022100              MOVE "Y" TO WS-END-OF-ORDRIN-SW.                            
022200      IF WS-END-OF-ORDRIN                                                 
022300          GO TO 1000-EXIT.                                                
022400      PERFORM 1100-READ-NEXT-LINE THRU 1100-EXIT                          
022500          UNTIL WS-END-OF-ORDRIN.                                         
022600      GO TO 1000-EXIT.                                                    
022700  1100-READ-NEXT-LINE.                                                    
022800      READ ORDER-FILE INTO WS-ORDRDR-LINE                                 
022900          AT END                                                          
023000              MOVE "Y" TO WS-END-OF-ORDRIN-SW                             
023100              GO TO 1100-EXIT.                                            
023200      ADD 1 TO WS-ORDRDR-LINE-NO.                                         
023300      MOVE WS-RUN-DATE TO ORD-BATCH-RUN-DATE OF WS-ORDRDR-ORDER.          
023400      CALL "ORDRDR" USING WS-ORDRDR-LINE                                  
023500                          WS-ORDRDR-LINE-NO                               
023600                          WS-ORDRDR-ORDER.                                
023700      ADD 1 TO WS-ORDERS-READ.
023800      IF ORD-EDIT-OK OF WS-ORDRDR-ORDER
023810          IF WS-ORD-IX < WS-MAX-ORDERS
023820              ADD 1 TO WS-ORD-IX
024000              ADD 1 TO WS-ORDERS-VALID
024100              SET WS-ORD-IDX TO WS-ORD-IX
024200              MOVE WS-ORDRDR-ORDER TO WS-ORD-ENTRY (WS-ORD-IDX)
024300              MOVE WS-ORD-IX TO ORD-SEQUENCE-NO OF WS-ORD-ENTRY
024400                                                   (WS-ORD-IDX)
024410          ELSE
024420              ADD 1 TO WS-ORDERS-REJECTED
024430              MOVE "Order table full - line dropped" TO
024440                  LOGMSG-TEXT
024450              PERFORM DO-USERLOG
024460          END-IF
024500      ELSE
024600          ADD 1 TO WS-ORDERS-REJECTED
024700          MOVE "Order line rejected on edit" TO LOGMSG-TEXT
024800          PERFORM DO-USERLOG.
024900  1100-EXIT.                                                              
025000      EXIT.                                                               
025100  1000-EXIT.                                                              
025200      EXIT.                                                               
025300*****************************************************************         
025400*   2000-MATCH-ORDERS -- REPLAY THE ORDER TABLE ONE ENTRY AT A  *         
025500*   TIME, STRICTLY IN SUBMISSION SEQUENCE.  EACH ORDER IS       *         
025600*   ROUTED, MATCHED AND RESTED/CANCELLED BEFORE THE NEXT ONE    *         
025700*   IS EVEN LOOKED AT -- THE RESTING BOOK AFFECTS LATER         *         
025800*   MATCHES, SO THE SEQUENCE IS A BUSINESS RULE, NOT JUST       *         
025900*   PROGRAM STRUCTURE.                                          *         
026000*****************************************************************         
026100  2000-MATCH-ORDERS.                                                      
026200      IF WS-ORDERS-VALID = ZERO                                           
026300          GO TO 2000-EXIT.                                                
026400      PERFORM 2100-MATCH-ONE-ORDER THRU 2100-EXIT                         
026500          VARYING WS-ORD-IX FROM 1 BY 1                                   
026600          UNTIL WS-ORD-IX > WS-ORDERS-VALID.                              
026700      GO TO 2000-EXIT.                                                    
026800  2100-MATCH-ONE-ORDER.                                                   
026900      SET WS-ORD-IDX TO WS-ORD-IX.                                        
027000      MOVE WS-ORD-ENTRY (WS-ORD-IDX) TO WS-MATCHENG-ORDER.                
027100      MOVE "N" TO WS-MATCHENG-DONE-SW.                                    
027200      PERFORM 2110-MATCH-ONE-STEP THRU 2110-EXIT                          
027300          UNTIL WS-MATCHENG-DONE.                                         
027400      MOVE WS-MATCHENG-ORDER TO WS-ORD-ENTRY (WS-ORD-IDX).                
027500  2100-EXIT.                                                              
027600      EXIT.                                                               
027700*****************************************************************         
027800*   2110-MATCH-ONE-STEP -- ONE CALL TO MATCHENG IS ONE UNIT OF   *        
027900*   WORK -- EITHER ONE TRADE AGAINST THE BOOK (UP TO TWO         *        
028000*   EXECUTION REPORTS) OR THE FINAL REST/CANCEL DISPOSITION OF   *        
028100*   WHATEVER QUANTITY IS LEFT (ZERO OR ONE REPORT).  MATCHENG    *        
028200*   SETS WS-MATCHENG-DONE-SW TO "Y" ONCE THE ORDER NEEDS NO      *        
028300*   FURTHER WORK THIS PASS.                                      *        
028400*****************************************************************         
028500  2110-MATCH-ONE-STEP.                                                    
028600      MOVE ZERO TO WS-MATCHENG-EXEC-COUNT.                                
028700      CALL "MATCHENG" USING WS-MATCHENG-ORDER                             
028800                            WS-MATCHENG-EXEC-COUNT                        
028900                            WS-MATCHENG-EXEC-1                            
029000                            WS-MATCHENG-EXEC-2                            
029100                            WS-MATCHENG-DONE-SW.                          
029200      IF WS-MATCHENG-EXEC-COUNT NOT = ZERO
029210          IF WS-EXEC-IX < WS-MAX-EXECS
029220              ADD 1 TO WS-EXEC-IX
029230              SET WS-EXEC-IDX TO WS-EXEC-IX
029240              MOVE WS-MATCHENG-EXEC-1 TO
029250                  WS-EXEC-ENTRY (WS-EXEC-IDX)
029260              MOVE WS-EXEC-IX TO EXEC-SEQUENCE-NO OF
029270                  WS-EXEC-ENTRY (WS-EXEC-IDX)
029280          ELSE
029290              MOVE "Execution table full - report dropped"
029300                  TO LOGMSG-TEXT
029310              PERFORM DO-USERLOG
029320          END-IF.
029400      IF WS-MATCHENG-EXEC-COUNT = 2
029410          IF WS-EXEC-IX < WS-MAX-EXECS
029420              ADD 1 TO WS-EXEC-IX
029430              SET WS-EXEC-IDX TO WS-EXEC-IX
029440              MOVE WS-MATCHENG-EXEC-2 TO
029450                  WS-EXEC-ENTRY (WS-EXEC-IDX)
029460              MOVE WS-EXEC-IX TO EXEC-SEQUENCE-NO OF
029470                  WS-EXEC-ENTRY (WS-EXEC-IDX)
029480          ELSE
029490              MOVE "Execution table full - report dropped"
029500                  TO LOGMSG-TEXT
029510              PERFORM DO-USERLOG
029520          END-IF.
030400  2110-EXIT.                                                              
030500      EXIT.                                                               
030600  2000-EXIT.                                                              
030700      EXIT.                                                               
030800*****************************************************************         
030900*   3000-WRITE-REPORTS -- WRITE THE HEADER LINE, THEN ONE DATA  *         
031000*   LINE PER TABLE ENTRY, IN GENERATION SEQUENCE -- NO          *         
031100*   RE-SORTING, NO GROUPING.                                    *         
031200*****************************************************************         
031300  3000-WRITE-REPORTS.                                                     
031400      MOVE SPACES TO EXEC-FILE-REC.                                       
031500      STRING                                                              
031600       "orderId,side,executionType,orderSize,lastQuantity,cumula"         
031700       "tiveQuantity,price" DELIMITED BY SIZE                             
031800          INTO EXEC-FILE-REC.                                             
031900      WRITE EXEC-FILE-REC.                                                
032000      MOVE WS-EXEC-IX TO WS-EXECS-WRITTEN.                                
032100      IF WS-EXECS-WRITTEN = ZERO                                          
032200          GO TO 3000-EXIT.                                                
032300      PERFORM 3100-WRITE-ONE-REPORT THRU 3100-EXIT                        
032400          VARYING WS-EXEC-IX FROM 1 BY 1                                  
032500          UNTIL WS-EXEC-IX > WS-EXECS-WRITTEN.                            
032600      GO TO 3000-EXIT.                                                    
032700  3100-WRITE-ONE-REPORT.                                                  
032800      SET WS-EXEC-IDX TO WS-EXEC-IX.                                      
032900      CALL "EXECWTR" USING WS-EXEC-ENTRY (WS-EXEC-IDX)                    
033000                           EXEC-FILE-REC.                                 
033100      WRITE EXEC-FILE-REC.                                                
033200      IF WS-EXECOUT-STAT-1 NOT = "0"                                      
033300          MOVE "WRITE" TO LOG-ERR-ROUTINE                                 
033400          MOVE WS-EXECOUT-STATUS TO LOG-ERR-STATUS                        
033500          PERFORM DO-USERLOG-ERR.                                         
033600  3100-EXIT.                                                              
033700      EXIT.                                                               
033800  3000-EXIT.                                                              
033900      EXIT.                                                               
034000*****************************************************************         
034100*   4000-RUN-SUMMARY -- CONTROL TOTALS FOR THE OPERATOR         *         
034200*   CONSOLE.  NOT WRITTEN TO EXECOUT -- THIS IS THE RUN'S ONLY  *         
034300*   AGGREGATE OUTPUT, AND IT HAS NO CONTROL BREAKS OF ITS OWN.  *         
034400*****************************************************************         
034500  4000-RUN-SUMMARY.                                                       
034600      SET WS-BOOK-BEST-BUY TO TRUE.                                       
034700      CALL "ORDBOOK" USING WS-BOOK-FUNCTION-CD                            
034800                           WS-MATCHENG-ORDER                              
034900                           WS-BOOK-BEST-PRICE                             
035000                           WS-BOOK-BEST-FOUND-SW                          
035100                           WS-BOOK-BUY-DEPTH                              
035200                           WS-BOOK-SELL-DEPTH.                            
035300      MOVE ZERO TO WS-SUM-BEST-BID.                                       
035400      IF WS-BOOK-BEST-FOUND                                               
035500          MOVE WS-BOOK-BEST-PRICE TO WS-SUM-BEST-BID.                     
035600      SET WS-BOOK-BEST-SELL TO TRUE.                                      
035700      CALL "ORDBOOK" USING WS-BOOK-FUNCTION-CD                            
035800                           WS-MATCHENG-ORDER                              
035900                           WS-BOOK-BEST-PRICE                             
036000                           WS-BOOK-BEST-FOUND-SW                          
036100                           WS-BOOK-BUY-DEPTH                              
036200                           WS-BOOK-SELL-DEPTH.                            
036300      MOVE ZERO TO WS-SUM-BEST-ASK.                                       
036400      IF WS-BOOK-BEST-FOUND                                               
036500          MOVE WS-BOOK-BEST-PRICE TO WS-SUM-BEST-ASK.                     
036600      MOVE WS-ORDERS-READ TO WS-SUM-ORDERS-READ.                          
036700      MOVE WS-EXECS-WRITTEN TO WS-SUM-EXECS-WRITTEN.                      
036800      MOVE WS-BOOK-BUY-DEPTH TO WS-SUM-BUY-DEPTH.                         
036900      MOVE WS-BOOK-SELL-DEPTH TO WS-SUM-SELL-DEPTH.                       
037000      DISPLAY WS-SUMMARY-LINE-1.                                          
037100      DISPLAY WS-SUMMARY-LINE-2.                                          
037200      DISPLAY WS-SUMMARY-LINE-3.                                          
037300      DISPLAY WS-SUMMARY-LINE-4.                                          
037400      DISPLAY WS-SUMMARY-LINE-5.                                          
037500      DISPLAY WS-SUMMARY-LINE-6.                                          
037600  4000-EXIT.                                                              
037700      EXIT.                                                               
037800*****************************************************************         
037900*   OPERATOR LOG PARAGRAPHS -- SAME LOGMSG/LOGMSG-ERR SHAPE THIS *
038000*   SHOP USES EVERYWHERE ELSE.  THIS BATCH JOB HAS NO ON-LINE    *
038100*   TRANSACTION MONITOR TO ROUTE OPERATOR MESSAGES THROUGH, SO   *
038200*   THEY GO STRAIGHT TO SYSOUT.                                  *
038300*****************************************************************         
038400  DO-USERLOG.                                                             
038500      DISPLAY LOGMSG.                                                     
038600  DO-USERLOG-ERR.                                                         
038700      DISPLAY LOGMSG-ERR.                                                 
038800                                                                          
