000100*****************************************************************         
000200*                                                                *        
000300*   PINNACLE SECURITIES CLEARING CORP.                          *         
000400*   PROGRAM  -  MATCHENG                                        *         
000500*                                                                *        
000600*   PRICE/TIME PRIORITY MATCHING LOGIC FOR ONE ORDER.  MATCHRUN  *        
000700*   CALLS THIS PROGRAM REPEATEDLY FOR THE SAME ORDER -- ONE      *        
000800*   CALL IS ONE UNIT OF WORK, EITHER ONE TRADE AGAINST THE BEST  *        
000900*   COUNTER ORDER ON THE BOOK (UP TO TWO EXECUTION REPORTS) OR   *        
001000*   THE FINAL REST/CANCEL DISPOSITION OF WHATEVER QUANTITY IS    *        
001100*   LEFT ONCE NO FURTHER TRADE IS POSSIBLE.  THE CALLER STOPS    *        
001200*   CALLING BACK ONCE LK-DONE-SW COMES BACK "Y".  ORDBOOK HOLDS  *        
001300*   THE RESTING ORDERS -- THIS PROGRAM NEVER TOUCHES THE BOOK    *        
001400*   TABLE DIRECTLY.                                              *        
001500*                                                                *        
001600*****************************************************************         
001700  IDENTIFICATION DIVISION.                                                
001800  PROGRAM-ID.    MATCHENG.                                                
001900  AUTHOR.        R T MARINO.                                              
002000  INSTALLATION.  PINNACLE SECURITIES CLEARING CORP - OPS SYSTEMS.         
002100  DATE-WRITTEN.  06/14/88.                                                
002200  DATE-COMPILED.                                                          
002300  SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                
002400*****************************************************************         
002500*   CHANGE LOG                                                  *         
002600*   ------------------------------------------------------------          
002700*   880614  RTM   ORIGINAL MATCHING LOGIC, PULLED OUT OF THE     *        
002800*                 MATCHRUN PROTOTYPE'S INLINE CODE.              *        
002900*   881114  JDH   MOVED PRICE-LEVEL BOOK-KEEPING OUT TO ORDBOOK  *        
003000*                 -- THIS PROGRAM NO LONGER TOUCHES THE BOOK     *        
003100*                 TABLE DIRECTLY.                                *        
003200*   910618  JDH   ADDED ORD-RESTING-SW STAMP WHEN AN ORDER IS    *        
003300*                 HANDED TO ORDBOOK TO REST, PER EDIT-RULE       *        
003400*                 REVIEW WITH OPERATIONS.                        *        
003500*   990112  PGK   Y2K -- NO DATE FIELDS EDITED HERE, REVIEWED    *        
003600*                 AND CLOSED WITH NO CHANGE.  TICKET CR-1998-441.*        
003700*   060314  DAP   REWORKED TO ONE-TRADE-PER-CALL WITH A DONE     *        
003800*                 SWITCH -- THE OLD DESIGN COULD ONLY HAND BACK  *        
003900*                 TWO EXECUTIONS PER CALL AND LOST REPORTS WHEN  *        
004000*                 AN ORDER WALKED THROUGH MORE THAN ONE RESTING  *        
004100*                 PRICE LEVEL.  CR-06041.                        *        
004200*****************************************************************         
004300  ENVIRONMENT DIVISION.                                                   
004400  CONFIGURATION SECTION.                                                  
004500  SOURCE-COMPUTER.   PINNACLE-3090.                                       
004600  OBJECT-COMPUTER.   PINNACLE-3090.                                       
004800  DATA DIVISION.                                                          
004900  WORKING-STORAGE SECTION.                                                
005000*****************************************************************         
005100*   ORDBOOK CALL-LINKAGE WORK AREAS                              *        
005200*****************************************************************         
005300  01  WS-BOOK-FUNCTION-CD               PIC X(08).                        
005400      88  WS-BOOK-ADD-ORDER             VALUE "ADDORDER".                 
005500      88  WS-BOOK-RMV-ORDER             VALUE "RMVORDER".                 
005600      88  WS-BOOK-UPD-QTY               VALUE "UPDTQTY ".                 
005700  01  WS-COUNTER-FUNCTION-CD            PIC X(08).                        
005800      88  WS-COUNTER-IS-BESTBUY         VALUE "BESTBUY ".                 
005900      88  WS-COUNTER-IS-BESTSELL        VALUE "BESTSELL".                 
006000  01  WS-COUNTER-ORDER.                                                   
006100      COPY ORDREC.                                                        
006200  01  WS-BEST-PRICE                     PIC S9(09)V99.                    
006300  01  WS-BEST-FOUND-SW                  PIC X(01).                        
006400      88  WS-BEST-FOUND                 VALUE "Y".                        
006500  01  WS-BUY-DEPTH                      PIC 9(07) COMP-5.                   
006600  01  WS-SELL-DEPTH                     PIC 9(07) COMP-5.                   
006700*****************************************************************         
006800*   MATCH-STEP WORK AREAS                                        *        
006900*****************************************************************         
007000  01  WS-STOP-MATCHING-SW               PIC X(01).                        
007100      88  WS-STOP-MATCHING              VALUE "Y".                        
007200  01  WS-FILL-QTY                       PIC 9(09).                        
007300  LINKAGE SECTION.                                                        
007400  01  LK-ORDER.                                                           
007500      COPY ORDREC.                                                        
007600  01  LK-EXEC-COUNT                     PIC 9(07) COMP-5.                   
007700  01  LK-EXEC-1.                                                          
007800      COPY EXECREC.                                                       
007900  01  LK-EXEC-2.                                                          
008000      COPY EXECREC.                                                       
008100  01  LK-DONE-SW                        PIC X(01).                        
008200      88  LK-DONE                       VALUE "Y".                        
008300  PROCEDURE DIVISION USING LK-ORDER LK-EXEC-COUNT LK-EXEC-1               
008400                           LK-EXEC-2 LK-DONE-SW.                          
008500  START-MATCHENG.                                                         
008600      MOVE ZERO TO LK-EXEC-COUNT.                                         
008700      MOVE "N" TO LK-DONE-SW.                                             
008800      IF ORD-REMAINING-QTY OF LK-ORDER = ZERO                             
008900          SET LK-DONE TO TRUE                                             
009000          GO TO START-MATCHENG-EXIT.                                      
009100      PERFORM 1000-ROUTE-ORDER THRU 1000-EXIT.                            
009200  START-MATCHENG-EXIT.                                                    
009300      EXIT PROGRAM.                                                       
009400*****************************************************************         
009500*   1000-ROUTE-ORDER -- A BUY ORDER MAY ONLY TRADE AGAINST THE  *         
009600*   RESTING SELL SIDE; A SELL ORDER MAY ONLY TRADE AGAINST THE  *         
009700*   RESTING BUY SIDE.  AN ORDER NEVER TRADES AGAINST ITS OWN     *        
009800*   SIDE OF THE BOOK.                                            *        
009900*****************************************************************         
010000  1000-ROUTE-ORDER.                                                       
010100      IF ORD-SIDE-BUY OF LK-ORDER                                         
010200          PERFORM 2000-MATCH-BUY-ORDER THRU 2000-EXIT                     
010300      ELSE                                                                
010400          PERFORM 2100-MATCH-SELL-ORDER THRU 2100-EXIT.                   
010500  1000-EXIT.                                                              
010600      EXIT.                                                               
010700  2000-MATCH-BUY-ORDER.                                                   
010800      SET WS-COUNTER-IS-BESTSELL TO TRUE.                                 
010900      PERFORM 3000-MATCH-ONE-STEP THRU 3000-EXIT.                         
011000  2000-EXIT.                                                              
011100      EXIT.                                                               
011200  2100-MATCH-SELL-ORDER.                                                  
011300      SET WS-COUNTER-IS-BESTBUY TO TRUE.                                  
011400      PERFORM 3000-MATCH-ONE-STEP THRU 3000-EXIT.                         
011500  2100-EXIT.                                                              
011600      EXIT.                                                               
011700*****************************************************************         
011800*   3000-MATCH-ONE-STEP -- ONE UNIT OF WORK PER CALL.  ASKS      *        
011900*   ORDBOOK FOR THE BEST COUNTER ORDER, APPLIES THE LIMIT-PRICE  *        
012000*   CHECK, AND EITHER EXECUTES ONE TRADE OR DISPOSES OF WHATEVER *        
012100*   IS LEFT (REST OR CANCEL) WHEN NO MORE TRADING IS POSSIBLE.   *        
012200*****************************************************************         
012300  3000-MATCH-ONE-STEP.                                                    
012400      MOVE "N" TO WS-STOP-MATCHING-SW.                                    
012500      MOVE WS-COUNTER-FUNCTION-CD TO WS-BOOK-FUNCTION-CD.                 
012600      CALL "ORDBOOK" USING WS-BOOK-FUNCTION-CD WS-COUNTER-ORDER           
012700                           WS-BEST-PRICE WS-BEST-FOUND-SW                 
012800                           WS-BUY-DEPTH WS-SELL-DEPTH.                    
012900      IF NOT WS-BEST-FOUND                                                
013000          SET WS-STOP-MATCHING TO TRUE                                    
013100      ELSE                                                                
013200          PERFORM 3100-CHECK-LIMIT-PRICE THRU 3100-EXIT.                  
013300      IF WS-STOP-MATCHING                                                 
013400          PERFORM 4000-DISPOSE-REMAINDER THRU 4000-EXIT                   
013500          SET LK-DONE TO TRUE                                             
013600          GO TO 3000-EXIT.                                                
013700      PERFORM 3200-EXECUTE-MATCH THRU 3200-EXIT.                          
013800      IF ORD-REMAINING-QTY OF LK-ORDER = ZERO                             
013900          SET LK-DONE TO TRUE.                                            
014000  3000-EXIT.                                                              
014100      EXIT.                                                               
014200*****************************************************************         
014300*   3100-CHECK-LIMIT-PRICE -- A MARKET ORDER HAS NO LIMIT AND    *        
014400*   ALWAYS TRADES.  A LIMIT BUY WILL NOT PAY MORE THAN ITS       *        
014500*   LIMIT; A LIMIT SELL WILL NOT TAKE LESS THAN ITS LIMIT.       *        
014600*****************************************************************         
014700  3100-CHECK-LIMIT-PRICE.                                                 
014800      IF ORD-TYPE-MARKET OF LK-ORDER                                      
014900          GO TO 3100-EXIT.                                                
015000      IF ORD-SIDE-BUY OF LK-ORDER                                         
015100          IF ORD-PRICE OF WS-COUNTER-ORDER > ORD-PRICE OF LK-ORDER        
015200              SET WS-STOP-MATCHING TO TRUE                                
015300          ELSE                                                            
015400              NEXT SENTENCE                                               
015500      ELSE                                                                
015600          IF ORD-PRICE OF WS-COUNTER-ORDER < ORD-PRICE OF LK-ORDER        
015700              SET WS-STOP-MATCHING TO TRUE.                               
015800  3100-EXIT.                                                              
015900      EXIT.                                                               
016000*****************************************************************         
016100*   3200-EXECUTE-MATCH -- FILL THE SMALLER OF THE TWO OPEN       *        
016200*   QUANTITIES AT THE RESTING (MAKER) ORDER'S PRICE.  BOTH       *        
016300*   SIDES GET AN EXECUTION REPORT -- THE INCOMING ORDER FIRST,   *        
016400*   THEN THE RESTING ORDER -- REGARDLESS OF WHICH SIDE THE       *        
016500*   INCOMING ORDER IS ON.                                        *        
016600*****************************************************************         
016700  3200-EXECUTE-MATCH.                                                     
016800      MOVE ORD-REMAINING-QTY OF LK-ORDER TO WS-FILL-QTY.                  
016900      IF ORD-REMAINING-QTY OF WS-COUNTER-ORDER < WS-FILL-QTY              
017000          MOVE ORD-REMAINING-QTY OF WS-COUNTER-ORDER                      
017100              TO WS-FILL-QTY.                                             
017200      SUBTRACT WS-FILL-QTY FROM ORD-REMAINING-QTY OF LK-ORDER.            
017300      ADD WS-FILL-QTY TO ORD-CUMULATIVE-QTY OF LK-ORDER.                  
017400      SUBTRACT WS-FILL-QTY                                                
017500          FROM ORD-REMAINING-QTY OF WS-COUNTER-ORDER.                     
017600      ADD WS-FILL-QTY TO ORD-CUMULATIVE-QTY OF WS-COUNTER-ORDER.          
017700      PERFORM 3210-BUILD-INCOMING-EXEC THRU 3210-EXIT.                    
017800      PERFORM 3220-BUILD-COUNTER-EXEC THRU 3220-EXIT.                     
017900      MOVE 2 TO LK-EXEC-COUNT.                                            
018000      IF ORD-REMAINING-QTY OF WS-COUNTER-ORDER = ZERO                     
018100          SET WS-BOOK-RMV-ORDER TO TRUE                                   
018200      ELSE                                                                
018300          SET WS-BOOK-UPD-QTY TO TRUE.                                    
018400      CALL "ORDBOOK" USING WS-BOOK-FUNCTION-CD WS-COUNTER-ORDER           
018500                           WS-BEST-PRICE WS-BEST-FOUND-SW                 
018600                           WS-BUY-DEPTH WS-SELL-DEPTH.                    
018700  3200-EXIT.                                                              
018800      EXIT.                                                               
018900  3210-BUILD-INCOMING-EXEC.                                               
019000      MOVE ORD-ORDER-ID OF LK-ORDER TO EXEC-ORDER-ID OF LK-EXEC-1.        
019100      MOVE ORD-SIDE OF LK-ORDER TO EXEC-SIDE OF LK-EXEC-1.                
019200      MOVE ORD-QUANTITY OF LK-ORDER                                       
019300          TO EXEC-ORDER-SIZE OF LK-EXEC-1.                                
019400      MOVE WS-FILL-QTY TO EXEC-LAST-QUANTITY OF LK-EXEC-1.                
019500      MOVE ORD-CUMULATIVE-QTY OF LK-ORDER                                 
019600          TO EXEC-CUMULATIVE-QUANTITY OF LK-EXEC-1.                       
019700      MOVE ORD-PRICE OF WS-COUNTER-ORDER                                  
019800          TO EXEC-PRICE OF LK-EXEC-1.                                     
019900      MOVE "Y" TO EXEC-PRICE-PRESENT-SW OF LK-EXEC-1.                     
020000      IF ORD-REMAINING-QTY OF LK-ORDER = ZERO                             
020100          SET EXEC-TYPE-FULL-FILL OF LK-EXEC-1 TO TRUE                    
020200      ELSE                                                                
020300          SET EXEC-TYPE-PARTIAL-FILL OF LK-EXEC-1 TO TRUE.                
020400  3210-EXIT.                                                              
020500      EXIT.                                                               
020600  3220-BUILD-COUNTER-EXEC.                                                
020700      MOVE ORD-ORDER-ID OF WS-COUNTER-ORDER                               
020800          TO EXEC-ORDER-ID OF LK-EXEC-2.                                  
020900      MOVE ORD-SIDE OF WS-COUNTER-ORDER TO EXEC-SIDE OF LK-EXEC-2.        
021000      MOVE ORD-QUANTITY OF WS-COUNTER-ORDER                               
021100          TO EXEC-ORDER-SIZE OF LK-EXEC-2.                                
021200      MOVE WS-FILL-QTY TO EXEC-LAST-QUANTITY OF LK-EXEC-2.                
021300      MOVE ORD-CUMULATIVE-QTY OF WS-COUNTER-ORDER                         
021400          TO EXEC-CUMULATIVE-QUANTITY OF LK-EXEC-2.                       
021500      MOVE ORD-PRICE OF WS-COUNTER-ORDER                                  
021600          TO EXEC-PRICE OF LK-EXEC-2.                                     
021700      MOVE "Y" TO EXEC-PRICE-PRESENT-SW OF LK-EXEC-2.                     
021800      IF ORD-REMAINING-QTY OF WS-COUNTER-ORDER = ZERO                     
021900          SET EXEC-TYPE-FULL-FILL OF LK-EXEC-2 TO TRUE                    
022000      ELSE                                                                
022100          SET EXEC-TYPE-PARTIAL-FILL OF LK-EXEC-2 TO TRUE.                
022200  3220-EXIT.                                                              
022300      EXIT.                                                               
022400*****************************************************************         
022500*   4000-DISPOSE-REMAINDER -- CALLED ONCE PER ORDER, ON THE      *        
022600*   FINAL STEP, WHEN NO FURTHER TRADE IS POSSIBLE.  A LIMIT      *        
022700*   ORDER WITH QUANTITY LEFT RESTS ON THE BOOK; A MARKET ORDER   *        
022800*   WITH QUANTITY LEFT IS CANCELLED AND THE REMAINDER DROPPED.   *        
022900*   AN ORDER THAT FILLED COMPLETELY NEEDS NO DISPOSITION.        *        
023000*****************************************************************         
023100  4000-DISPOSE-REMAINDER.                                                 
023200      IF ORD-REMAINING-QTY OF LK-ORDER = ZERO                             
023300          GO TO 4000-EXIT.                                                
023400      IF ORD-TYPE-LIMIT OF LK-ORDER                                       
023500          PERFORM 4100-REST-ORDER THRU 4100-EXIT                          
023600      ELSE                                                                
023700          PERFORM 4200-CANCEL-REMAINDER THRU 4200-EXIT.                   
023800  4000-EXIT.                                                              
023900      EXIT.                                                               
024000  4100-REST-ORDER.                                                        
024100      MOVE "Y" TO ORD-RESTING-SW OF LK-ORDER.                             
024200      SET WS-BOOK-ADD-ORDER TO TRUE.                                      
024300      CALL "ORDBOOK" USING WS-BOOK-FUNCTION-CD LK-ORDER                   
024400                           WS-BEST-PRICE WS-BEST-FOUND-SW                 
024500                           WS-BUY-DEPTH WS-SELL-DEPTH.                    
024600  4100-EXIT.                                                              
024700      EXIT.                                                               
024800  4200-CANCEL-REMAINDER.                                                  
024900      MOVE ORD-ORDER-ID OF LK-ORDER TO EXEC-ORDER-ID OF LK-EXEC-1.        
025000      MOVE ORD-SIDE OF LK-ORDER TO EXEC-SIDE OF LK-EXEC-1.                
025100      SET EXEC-TYPE-CANCEL OF LK-EXEC-1 TO TRUE.                          
025200      MOVE ORD-QUANTITY OF LK-ORDER                                       
025300          TO EXEC-ORDER-SIZE OF LK-EXEC-1.                                
025400      MOVE ORD-REMAINING-QTY OF LK-ORDER                                  
025500          TO EXEC-LAST-QUANTITY OF LK-EXEC-1.                             
025600      MOVE ORD-CUMULATIVE-QTY OF LK-ORDER                                 
025700          TO EXEC-CUMULATIVE-QUANTITY OF LK-EXEC-1.                       
025800      MOVE ZERO TO EXEC-PRICE OF LK-EXEC-1.                               
025900      MOVE "N" TO EXEC-PRICE-PRESENT-SW OF LK-EXEC-1.                     
026000      MOVE 1 TO LK-EXEC-COUNT.                                            
026100      MOVE ZERO TO ORD-REMAINING-QTY OF LK-ORDER.                         
026200  4200-EXIT.                                                              
026300      EXIT.                                                               
026400                                                                          
